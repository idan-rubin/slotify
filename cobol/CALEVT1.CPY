000100******************************************************************
000200* CALEVT1  -  RENGLON DE CALENDARIO (UN EVENTO POR PARTICIPANTE)*
000300* CONTIENE EL RENGLON YA VALIDADO DE CALFILE Y LA TABLA CRUDA   *
000400* DE EVENTOS QUE SE USA PARA AGRUPAR POR PARTICIPANTE ANTES DE  *
000500* ORDENAR Y FUSIONAR LAS FRANJAS OCUPADAS (VER PARRAFOS 180/200 *
000600* Y 250 DE AGN1B001).                                           *
000700******************************************************************
000800 01  CALV-EVENTO-ACTUAL.
000900     05  CALV-PARTICIPANTE          PIC X(100).
001000     05  CALV-ASUNTO                 PIC X(500).
001100     05  CALV-HORA-INICIO.
001200         10  CALV-HI-HORA            PIC 9(02).
001300         10  CALV-HI-MINUTO          PIC 9(02).
001400     05  CALV-HORA-INICIO-NUM REDEFINES CALV-HORA-INICIO
001500                                      PIC 9(04).
001600     05  CALV-HORA-FIN.
001700         10  CALV-HF-HORA            PIC 9(02).
001800         10  CALV-HF-MINUTO          PIC 9(02).
001900     05  CALV-HORA-FIN-NUM    REDEFINES CALV-HORA-FIN
002000                                      PIC 9(04).
002100     05  CALV-MIN-INICIO             PIC 9(04) COMP.
002200     05  CALV-MIN-FIN                PIC 9(04) COMP.
002300     05  CALV-NUMERO-RENGLON         PIC 9(05) COMP.
002400     05  FILLER                      PIC X(07).
002500*
002600*    TABLA CRUDA: UN RENGLON POR CADA EVENTO LEIDO DE CALFILE,
002700*    EN EL ORDEN DEL ARCHIVO, ANTES DE AGRUPAR. TOPE 10,000
002800*    RENGLONES POR REGLA DE NEGOCIO (VER CALV-TOTAL-CRUDOS).
002900*
003000 01  CALV-TABLA-CRUDA.
003100     05  CALV-TOTAL-CRUDOS           PIC 9(05) COMP VALUE ZERO.
003200     05  CALV-CRUDO OCCURS 0 TO 10000 TIMES
003300                     DEPENDING ON CALV-TOTAL-CRUDOS
003400                     INDEXED BY CALV-IDX.
003500         10  CALV-CR-PARTICIPANTE    PIC X(100).
003600         10  CALV-CR-MIN-INICIO      PIC 9(04) COMP.
003700         10  CALV-CR-MIN-FIN         PIC 9(04) COMP.
003800         10  FILLER                  PIC X(04).
