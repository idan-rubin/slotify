000100******************************************************************
000200*                                                                *
000300*    S C H T A B 1  -  R E P O S I T O R I O  D E  H O R A R I O *
000400*                      S  (S C H E D U L E)                      *
000500*                                                                *
000600* ESTE MIEMBRO CONTIENE TODAS LAS TABLAS EN MEMORIA QUE EL LOTE  *
000700* USA COMO UNICO REPOSITORIO DE HORARIOS MIENTRAS CORRE. TODO SE *
000800* ARMA EN UNA SOLA CORRIDA Y SE DESCARTA AL TERMINAR EL PROGRAMA *
000900* - NO HAY PERSISTENCIA ENTRE CORRIDAS NI ARCHIVO MAESTRO DE     *
001000* HORARIOS EN DISCO.                                             *
001100*                                                                *
001200* SE DIVIDE EN CUATRO BLOQUES:                                   *
001300*   1) SCHD-REPOSITORIO  - UN RENGLON POR PARTICIPANTE DISTINTO, *
001400*      CON SUS FRANJAS OCUPADAS YA FUSIONADAS (HORARIO).         *
001500*   2) SCHD-FUSION-CRUDA Y SCHD-FUSION-LISTA - TABLAS DE TRABAJO *
001600*      GENERICAS DEL ALGORITMO DE FUSION DE FRANJAS (PARRAFO     *
001700*      300-FUSIONAR-FRANJAS DE AGN1B001), TANTO AL CONSTRUIR EL  *
001800*      HORARIO DE UN PARTICIPANTE COMO AL FUSIONAR OCUPADO-      *
001900*      REQUERIDO MAS BLACKOUT.                                   *
002000*   3) SCHD-HUECOS       - LISTA DE TRAMOS LIBRES DENTRO DE LA   *
002100*      JORNADA (07:00-19:00), CALCULADA POR 500-CALCULAR-HUECOS. *
002200*                                                                *
002300******************************************************************
002400*
002500*    BLOQUE 1 - REPOSITORIO (SCHEDULE POR PARTICIPANTE)
002600*
002700*    SCHD-PARTICIPANTE ES EL UNICO RENGLON DE TAMANO VARIABLE
002800*    DE ESTE GRUPO (OCCURS DEPENDING ON AL FINAL DEL RENGLON,
002900*    IGUAL QUE WKS-DATOS-TABLA-004 DE MIGRACFS). LAS FRANJAS
003000*    DENTRO DE CADA PARTICIPANTE SON UNA TABLA DE TAMANO FIJO
003100*    CON SU PROPIO CONTADOR (SCHD-TOTAL-FRANJAS), AL ESTILO DE
003200*    WKS-TAB-LONG - SIN ANIDAR UN SEGUNDO OCCURS DEPENDING ON.
003300*
003400 01  SCHD-REPOSITORIO.
003500     05  SCHD-TOTAL-PARTICIPANTES    PIC 9(03) COMP VALUE ZERO.
003600     05  SCHD-PARTICIPANTE OCCURS 0 TO 500 TIMES
003700                     DEPENDING ON SCHD-TOTAL-PARTICIPANTES
003800                     INDEXED BY SCHD-PIDX.
003900*
004000*            NOMBRE DEL PARTICIPANTE, LLAVE DEL RENGLON.
004100*
004200         10  SCHD-NOMBRE             PIC X(100).
004300*
004400*            INDICADOR DE ROL EN LA CORRIDA ACTUAL - SE FIJA AL
004500*            RECOLECTAR LO OCUPADO DE REQUERIDOS (420) Y AL
004600*            CLASIFICAR OPCIONALES (600). NO PERSISTE NADA,
004700*            SOLO AYUDA A LOS MENSAJES DE ERROR DEL PARRAFO.
004800*
004900         10  SCHD-IND-ROL            PIC X(01) VALUE SPACE.
005000             88  SCHD-ES-REQUERIDO            VALUE 'R'.
005100             88  SCHD-ES-OPCIONAL             VALUE 'O'.
005200             88  SCHD-SIN-ROL                 VALUE SPACE.
005300         10  FILLER                  PIC X(05).
005400*
005500*            FRANJAS OCUPADAS, YA ORDENADAS Y FUSIONADAS (VER
005600*            REGLA DE FUSION EN 300-FUSIONAR-FRANJAS). TOPE
005700*            FIJO DE 500 FRANJAS POR PARTICIPANTE, HOLGADO
005800*            FRENTE AL TOPE GLOBAL DE 10,000 RENGLONES DEL
005900*            ARCHIVO DE CALENDARIO.
006000*
006100         10  SCHD-TOTAL-FRANJAS      PIC 9(04) COMP VALUE ZERO.
006200         10  SCHD-FRANJA OCCURS 500 TIMES
006300                     INDEXED BY SCHD-FIDX.
006400             15  SCHD-FR-MIN-INICIO  PIC 9(04) COMP.
006500             15  SCHD-FR-MIN-FIN     PIC 9(04) COMP.
006600*
006700*    BLOQUE 2 - TABLAS DE TRABAJO PARA LA FUSION DE FRANJAS
006800*
006900*    ENTRADA: SCHD-FUSION-CRUDA, SIN ORDENAR. SALIDA:
007000*    SCHD-FUSION-LISTA, ORDENADA Y FUSIONADA (TOCANTES O
007100*    TRASLAPADAS SE UNEN - VER 300-FUSIONAR-FRANJAS). AMBAS SE
007200*    REUTILIZAN EN CADA LLAMADO AL PARRAFO; NO GUARDAN NADA
007300*    ENTRE PARTICIPANTES NI ENTRE LA FASE DE PARSEO Y LA FASE
007400*    DE PROGRAMACION.
007500*
007600 01  SCHD-FUSION-CRUDA.
007700     05  SCHD-FC-TOTAL               PIC 9(04) COMP VALUE ZERO.
007800     05  FILLER                      PIC X(04).
007900     05  SCHD-FC-RENGLON OCCURS 0 TO 2000 TIMES
008000                     DEPENDING ON SCHD-FC-TOTAL
008100                     INDEXED BY SCHD-FC-IDX.
008200         10  SCHD-FC-MIN-INICIO      PIC 9(04) COMP.
008300         10  SCHD-FC-MIN-FIN         PIC 9(04) COMP.
008400*
008500 01  SCHD-FUSION-LISTA.
008600     05  SCHD-FL-TOTAL               PIC 9(04) COMP VALUE ZERO.
008700     05  FILLER                      PIC X(04).
008800     05  SCHD-FL-RENGLON OCCURS 0 TO 2000 TIMES
008900                     DEPENDING ON SCHD-FL-TOTAL
009000                     INDEXED BY SCHD-FL-IDX.
009100         10  SCHD-FL-MIN-INICIO      PIC 9(04) COMP.
009200         10  SCHD-FL-MIN-FIN         PIC 9(04) COMP.
009300*
009400*    BLOQUE 3 - HUECOS LIBRES DENTRO DE LA JORNADA 07:00-19:00
009500*
009600*    CALCULADO A PARTIR DE SCHD-FUSION-LISTA (OCUPADO-REQUERIDO
009700*    MAS BLACKOUT, YA FUSIONADO) RECORTADO A LOS LIMITES DE LA
009800*    JORNADA. CADA HUECO ALIMENTA LA GENERACION DE CANDIDATAS
009900*    EN EL PARRAFO 550-GENERAR-CANDIDATAS.
010000*
010100 01  SCHD-HUECOS.
010200     05  SCHD-HU-TOTAL               PIC 9(03) COMP VALUE ZERO.
010300     05  FILLER                      PIC X(04).
010400     05  SCHD-HUECO OCCURS 0 TO 100 TIMES
010500                     DEPENDING ON SCHD-HU-TOTAL
010600                     INDEXED BY SCHD-HIDX.
010700         10  SCHD-HU-MIN-INICIO      PIC 9(04) COMP.
010800         10  SCHD-HU-MIN-FIN         PIC 9(04) COMP.
