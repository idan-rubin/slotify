000100******************************************************************
000200* SLOTAB1  -  TABLA DE CANDIDATAS DISPONIBLES (AVAILABLE-SLOT)  *
000300* UNA TABLA POR CANDIDATA GENERADA EN 550-GENERAR-CANDIDATAS,   *
000400* CON LA PARTICION DE OPCIONALES DISPONIBLES/NO-DISPONIBLES     *
000500* QUE ARMA 600-CLASIFICAR-OPCIONALES. SE IMPRIME EN ORDEN DE    *
000600* GENERACION (800/820 DE AGN1B001) - NO HAY QUIEBRE DE CONTROL. *
000700*                                                                *
000800* LAS LISTAS DE NOMBRES DENTRO DE CADA CANDIDATA SON TABLAS DE  *
000900* TAMANO FIJO CON CONTADOR PROPIO (AL ESTILO WKS-TAB-LONG DE    *
001000* MIGRACFS) PARA NO ANIDAR UN SEGUNDO OCCURS DEPENDING ON       *
001100* DENTRO DE SLOT-CANDIDATA.                                     *
001200******************************************************************
001300 01  SLOT-TABLA.
001400     05  SLOT-TOTAL                  PIC 9(03) COMP VALUE ZERO.
001500     05  FILLER                      PIC X(04).
001600     05  SLOT-CANDIDATA OCCURS 0 TO 300 TIMES
001700                     DEPENDING ON SLOT-TOTAL
001800                     INDEXED BY SLOT-IDX.
001900*
002000*            HORA DE INICIO Y FIN DE LA CANDIDATA. SE GUARDA LA
002100*            VISTA DE DESPLIEGUE (HH/MM) Y EL MINUTO-DEL-DIA
002200*            PARA NO RECONVERTIR AL IMPRIMIR EL REPORTE.
002300*
002400         10  SLOT-HORA-INICIO.
002500             15  SLOT-HI-HORA        PIC 9(02).
002600             15  SLOT-HI-MINUTO      PIC 9(02).
002700         10  SLOT-HORA-INICIO-NUM REDEFINES SLOT-HORA-INICIO
002800                                      PIC 9(04).
002900         10  SLOT-MIN-INICIO         PIC 9(04) COMP.
003000         10  SLOT-HORA-FIN.
003100             15  SLOT-HF-HORA        PIC 9(02).
003200             15  SLOT-HF-MINUTO      PIC 9(02).
003300         10  SLOT-MIN-FIN            PIC 9(04) COMP.
003400*
003500*            OPCIONALES DISPONIBLES EN ESTA CANDIDATA - TOPE
003600*            FIJO DE 50, CON SLOT-TOTAL-DISPONIBLE INDICANDO
003700*            CUANTOS DEL RENGLON ESTAN EN USO.
003800*
003900         10  SLOT-TOTAL-DISPONIBLE   PIC 9(02) COMP VALUE ZERO.
004000         10  SLOT-DISPONIBLE OCCURS 50 TIMES
004100                     INDEXED BY SLOT-DIDX
004200                                      PIC X(100).
004300*
004400*            OPCIONALES NO DISPONIBLES EN ESTA CANDIDATA.
004500*
004600         10  SLOT-TOTAL-NODISPONIBLE PIC 9(02) COMP VALUE ZERO.
004700         10  SLOT-NODISPONIBLE OCCURS 50 TIMES
004800                     INDEXED BY SLOT-NIDX
004900                                      PIC X(100).
