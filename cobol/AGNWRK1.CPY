000100******************************************************************
000200* AGNWRK1  -  CAMPOS DE TRABAJO GENERALES DEL LOTE AGN1B001     *
000300******************************************************************
000400 01  WKS-CAMPOS-DE-TRABAJO.
000500     05  WKS-PROGRAMA                PIC X(08) VALUE 'AGN1B001'.
000600*
000700*        LIMITES FIJOS DE LA JORNADA DE TRABAJO, EN MINUTOS
000800*        DESDE LA MEDIANOCHE (07:00 = 420, 19:00 = 1140).
000900*
001000     05  WKS-JORNADA-MIN-INICIO       PIC 9(04) COMP VALUE 420.
001100     05  WKS-JORNADA-MIN-FIN          PIC 9(04) COMP VALUE 1140.
001200     05  WKS-ULTIMO-MIN-DIA           PIC 9(04) COMP VALUE 1439.
001300*
001400*        PARAMETROS DE LA SOLICITUD ACTUAL.
001500*
001600     05  WKS-DURACION-REUNION         PIC 9(04) COMP VALUE ZERO.
001700     05  WKS-MINUTOS-BUFFER           PIC S9(04) COMP VALUE ZERO.
001800     05  WKS-INCREMENTO-REJILLA       PIC 9(02) COMP VALUE 30.
001900     05  WKS-TOTAL-REQUERIDOS         PIC 9(03) COMP VALUE ZERO.
002000     05  WKS-TOTAL-OPCIONALES         PIC 9(03) COMP VALUE ZERO.
002100*
002200*        SWITCHES DE CONTROL.
002300*
002400     05  WKS-SWITCHES.
002500         10  WKS-FIN-CALENDARIO       PIC X(01) VALUE 'N'.
002600             88  WKS-ES-FIN-CALENDARIO        VALUE 'S'.
002700         10  WKS-FIN-BLACKOUT         PIC X(01) VALUE 'N'.
002800             88  WKS-ES-FIN-BLACKOUT          VALUE 'S'.
002900         10  WKS-BLACKOUT-EXISTE      PIC X(01) VALUE 'S'.
003000             88  WKS-HAY-BLACKOUT             VALUE 'S'.
003100         10  WKS-SOLICITUD-VALIDA     PIC X(01) VALUE 'S'.
003200             88  WKS-ES-VALIDA                VALUE 'S'.
003300             88  WKS-NO-ES-VALIDA             VALUE 'N'.
003400         10  WKS-TRASLAPE-OPCIONAL    PIC X(01) VALUE 'N'.
003500             88  WKS-HAY-TRASLAPE             VALUE 'S'.
003600*
003700*        CONTADORES DE ESTADISTICA, IMPRESOS AL FINAL DE LA
003800*        CORRIDA POR EL PARRAFO 900-ESTADISTICAS.
003900*
004000     05  WKS-CONTADORES-ESTADISTICA.
004100         10  WKS-LINEAS-LEIDAS-CAL    PIC 9(05) COMP VALUE ZERO.
004200         10  WKS-LINEAS-LEIDAS-BLK    PIC 9(05) COMP VALUE ZERO.
004300         10  WKS-PARTICIPANTES-TOTAL  PIC 9(03) COMP VALUE ZERO.
004400         10  WKS-SLOTS-GENERADOS      PIC 9(03) COMP VALUE ZERO.
004500         10  WKS-TIEMPO-PROCESO       PIC S9(09) COMP-3
004600                                       VALUE ZERO.
004700*
004800*        FECHA Y HORA DE CORRIDA, PARA EL ENCABEZADO DEL
004900*        REPORTE (VER 800-ESCRIBIR-ENCABEZADO).
005000*
005100     05  WKS-FECHA-EJECUCION.
005200         10  WKS-FE-ANIO              PIC 9(04).
005300         10  WKS-FE-MES               PIC 9(02).
005400         10  WKS-FE-DIA               PIC 9(02).
005500     05  WKS-FECHA-NUM REDEFINES WKS-FECHA-EJECUCION
005600                                  PIC 9(08).
005700     05  WKS-HORA-EJECUCION.
005800         10  WKS-HE-HORA              PIC 9(02).
005900         10  WKS-HE-MIN               PIC 9(02).
006000         10  WKS-HE-SEG               PIC 9(02).
006100         10  WKS-HE-CENT              PIC 9(02).
006200*
006300*        AREAS DE TRABAJO PARA PARTIR UNA LINEA CSV (VER
006400*        180-PARTIR-LINEA-CSV), COMPARTIDAS ENTRE CALFILE Y
006500*        BLKFILE.
006600*
006700     05  WKS-CSV-LINEA                PIC X(2000).
006800     05  WKS-CSV-LARGO                PIC 9(04) COMP VALUE ZERO.
006900*
007000*        CAMPOS DE LA LINEA YA PARTIDA - TABLA DE TAMANO FIJO
007100*        CON CONTADOR PROPIO (WKS-CSV-TOTAL-CAMPOS), AL ESTILO
007200*        WKS-TAB-LONG DE MIGRACFS.
007300*
007400     05  WKS-CSV-TOTAL-CAMPOS         PIC 9(02) COMP VALUE ZERO.
007500     05  WKS-CSV-CAMPO OCCURS 10 TIMES
007600                     INDEXED BY WKS-CSV-IDX
007700                                  PIC X(500).
007800     05  WKS-CSV-ENTRE-COMILLAS       PIC X(01) VALUE 'N'.
007900         88  WKS-DENTRO-DE-COMILLAS           VALUE 'S'.
008000     05  WKS-CSV-POS                  PIC 9(04) COMP VALUE ZERO.
008100*
008200*        DESESCAPADO DE COMILLAS DEL CAMPO RECIEN PARTIDO (VER
008300*        182-DESESCAPAR-CAMPO/183-COPIAR-UN-CARACTER-CSV) - QUITA
008400*        LAS COMILLAS QUE ENCIERRAN EL CAMPO Y COLAPSA "" A " ANTES
008500*        DE VALIDAR/MOVER EL CAMPO A CALV-PARTICIPANTE/CALV-ASUNTO.
008600*
008700     05  WKS-CSV-CAMPO-LARGO          PIC 9(03) COMP VALUE ZERO.
008800     05  WKS-CSV-OUT-LARGO            PIC 9(03) COMP VALUE ZERO.
008900     05  WKS-CSV-CAMPO-TEMP           PIC X(500).
009000*
009100*        PARTICIPANTES REQUERIDOS Y OPCIONALES DE LA SOLICITUD
009200*        ACTUAL, LEIDOS DE SOLFILE (VER 170-LEER-SOLICITUD).
009300*        TABLAS DE TAMANO FIJO, TOPE 50, CON SU PROPIO CONTADOR
009400*        (WKS-TOTAL-REQUERIDOS/WKS-TOTAL-OPCIONALES, ARRIBA).
009500*
009600     05  WKS-NOMBRE-REQUERIDO OCCURS 50 TIMES
009700                     INDEXED BY WKS-RIDX
009800                                  PIC X(100).
009900     05  WKS-NOMBRE-OPCIONAL OCCURS 50 TIMES
010000                     INDEXED BY WKS-OIDX
010100                                  PIC X(100).
010200*
010300*        LISTA DE PARTICIPANTES DE SCHD-REPOSITORIO (CALFILE),
010400*        ORDENADA ALFABETICAMENTE POR 801-ORDENAR-NOMBRES PARA
010500*        EL ENCABEZADO DEL REPORTE (VER 800-ESCRIBIR-ENCABEZADO).
010600*
010700     05  WKS-TOTAL-ORDEN              PIC 9(03) COMP VALUE ZERO.
010800     05  WKS-NOMBRE-ORDEN OCCURS 100 TIMES
010900                     INDEXED BY WKS-NIDX
011000                                  PIC X(100).
011100*
011200*        SUBINDICES Y CONTADORES DE USO GENERAL.
011300*
011400     05  WKS-I                        PIC 9(04) COMP VALUE ZERO.
011500     05  WKS-J                        PIC 9(04) COMP VALUE ZERO.
011600     05  WKS-K                        PIC 9(04) COMP VALUE ZERO.
011700     05  WKS-MIN-CURSOR               PIC 9(04) COMP VALUE ZERO.
011800     05  WKS-CAMBIO-HECHO             PIC X(01) VALUE 'N'.
011900         88  WKS-HUBO-CAMBIO                  VALUE 'S'.
012000     05  WKS-NOMBRE-TEMPORAL          PIC X(100).
012100*
012200*        CAMPO EDITADO PARA IMPRIMIR CONTADORES COMP EN EL
012300*        REPORTE (EL VERBO STRING EXIGE CAMPOS DISPLAY).
012400*
012500     05  WKS-CONTADOR-EDITADO         PIC ZZ9.
012600     05  FILLER                       PIC X(14).
