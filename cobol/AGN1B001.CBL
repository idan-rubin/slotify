000100******************************************************************
000200* FECHA       : 14/09/1988                                      *
000300* PROGRAMADOR : HUGO RENE SOLARES PAIZ                          *
000400* APLICACION  : AGENDA - PROGRAMACION DE REUNIONES               *
000500* PROGRAMA    : AGN1B001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL CALENDARIO DE OCUPACION DE  *
000800*             : CADA EMPLEADO (CALFILE), LOS PERIODOS VETADOS    *
000900*             : PARA TODA LA ORGANIZACION (BLKFILE) Y LA TARJETA *
001000*             : DE CONTROL CON LOS PARTICIPANTES Y LA DURACION   *
001100*             : DE LA REUNION SOLICITADA (SOLFILE), Y CALCULA    *
001200*             : LOS TRAMOS LIBRES DENTRO DE LA JORNADA EN LOS    *
001300*             : QUE TODOS LOS PARTICIPANTES REQUERIDOS PUEDEN    *
001400*             : REUNIRSE, INDICANDO PARA CADA TRAMO CUALES DE    *
001500*             : LOS PARTICIPANTES OPCIONALES TAMBIEN ESTAN       *
001600*             : LIBRES. EL RESULTADO SE ESCRIBE EN RPTFILE.      *
001700* ARCHIVOS    : CALFILE  - CALENDARIO DE EVENTOS (CSV)           *
001800*             : BLKFILE  - PERIODOS VETADOS (CSV, OPCIONAL)      *
001900*             : SOLFILE  - TARJETA DE CONTROL DE LA SOLICITUD    *
002000*             : RPTFILE  - REPORTE DE TRAMOS DISPONIBLES         *
002100* PROGRAMA(S) : NO APLICA                                        *
002200* INSTALADO   : DEPARTAMENTO DE SISTEMAS - AGENDA CORPORATIVA    *
002300******************************************************************
002400*                                                                *
002500*    B I T A C O R A   D E   C A M B I O S                       *
002600*                                                                *
002700* FECHA       INIC   TICKET        DESCRIPCION                  *
002800* ---------   ----   ----------    ------------------------     *
002900* 14/09/1988  HRSP   AGN-0001      VERSION ORIGINAL DEL PROGRAMA.*AGN-0001
003000* 03/02/1989  HRSP   AGN-0014      SE AGREGA LA FUSION DE FRAN-  *AGN-0014
003100*                                  JAS OCUPADAS POR TRASLAPE.    *AGN-0014
003200* 22/07/1990  HRSP   AGN-0032      SE AGREGA EL ARCHIVO DE PE-   *AGN-0032
003300*                                  RIODOS VETADOS (BLKFILE),     *AGN-0032
003400*                                  OPCIONAL.                    * AGN-0032
003500* 11/01/1991  CAMG   AGN-0047      CORRECCION: LA HORA FIN DEBE  *AGN-0047
003600*                                  SER ESTRICTAMENTE MAYOR QUE   *AGN-0047
003700*                                  LA HORA INICIO.               *AGN-0047
003800* 19/06/1992  CAMG   AGN-0055      SE AGREGA EL BUFFER EN MINU-  *AGN-0055
003900*                                  TOS ANTES/DESPUES DE CADA     *AGN-0055
004000*                                  FRANJA OCUPADA.               *AGN-0055
004100* 05/03/1993  HRSP   AGN-0061      SE AGREGA LA REJILLA DE 30/60 *AGN-0061
004200*                                  MINUTOS PARA LAS CANDIDATAS.  *AGN-0061
004300* 27/10/1994  RQLM   AGN-0074      SE AGREGAN LOS PARTICIPANTES  *AGN-0074
004400*                                  OPCIONALES Y SU CLASIFICACION *AGN-0074
004500*                                  DE DISPONIBLE/NO DISPONIBLE.  *AGN-0074
004600* 09/05/1995  RQLM   AGN-0081      VALIDACION DE QUE TODOS LOS   *AGN-0081
004700*                                  PARTICIPANTES REQUERIDOS      *AGN-0081
004800*                                  EXISTAN EN EL CALENDARIO.     *AGN-0081
004900* 14/11/1996  CAMG   AGN-0093      TOPE DE 10,000 RENGLONES Y    *AGN-0093
005000*                                  2,000 CARACTERES POR RENGLON  *AGN-0093
005100*                                  EN CALFILE, PARA PROTEGER EL  *AGN-0093
005200*                                  TIEMPO DE CORRIDA.            *AGN-0093
005300* 30/09/1998  JFPR   AGN-0102      REVISION Y2K: WKS-FECHA-EJE-  *AGN-0102
005400*                                  CUCION SE AMPLIA A AAAA/MM/DD *AGN-0102
005500*                                  (4 DIGITOS DE ANIO) EN TODO   *AGN-0102
005600*                                  EL PROGRAMA Y SUS COPYS.      *AGN-0102
005700* 18/02/1999  JFPR   AGN-0104      VERIFICADO CONTRA FECHAS DE   *AGN-0104
005800*                                  PRUEBA 1999/2000/2001, SIN    *AGN-0104
005900*                                  HALLAZGOS.                    *AGN-0104
006000* 08/08/2001  DEVM   AGN-0119      SE AGREGA LA SOLICITUD DE     *AGN-0119
006100*                                  PARTICIPANTES OPCIONALES POR  *AGN-0119
006200*                                  TARJETA (SOLFILE TIPO 'O').   *AGN-0119
006300* 23/04/2004  DEVM   AGN-0133      CORRECCION: EL BUFFER NO DEBE *AGN-0133
006400*                                  TRASPASAR LOS LIMITES DEL     *AGN-0133
006500*                                  DIA (00:00/23:59).            *AGN-0133
006600* 17/09/2007  LMCP   AGN-0147      SE RECORTAN LOS HUECOS A LA   *AGN-0147
006700*                                  JORNADA 07:00-19:00 ANTES DE  *AGN-0147
006800*                                  GENERAR LAS CANDIDATAS.       *AGN-0147
006900* 12/05/2010  LMCP   AGN-0158      MENSAJE DE "NO SE ENCONTRARON *AGN-0158
007000*                                  CANDIDATAS" CUANDO EL REPORTE *AGN-0158
007100*                                  QUEDA VACIO.                  *AGN-0158
007200* 14/03/2012  RFMQ   AGN-0171      CORRECCION: RENGLON MAL FOR-  *AGN-0171
007300*                                  MADO EN CALFILE/BLKFILE (CO-  *AGN-0171
007400*                                  LUMNAS, HORA O HORA-FIN) AHO- *AGN-0171
007500*                                  RA ABORTA LA CORRIDA EN VEZ   *AGN-0171
007600*                                  DE SOLO AVISAR Y SEGUIR.      *AGN-0171
007700* 02/11/2012  RFMQ   AGN-0174      EL ENCABEZADO DEL REPORTE     *AGN-0174
007800*                                  AHORA LISTA LOS PARTICIPAN-   *AGN-0174
007900*                                  TES AGRUPADOS DE CALFILE, NO  *AGN-0174
008000*                                  LOS DE LA TARJETA DE SOLICI-  *AGN-0174
008100*                                  TUD.                          *AGN-0174
008200* 19/06/2013  RFMQ   AGN-0180      CORRECCION: EL RECORTE A      *AGN-0180
008300*                                  00:00 DEL BUFFER NO SE DIS-   *AGN-0180
008400*                                  PARABA PORQUE EL CURSOR DE    *AGN-0180
008500*                                  TRABAJO NO TENIA SIGNO.       *AGN-0180
008600* 08/10/2014  RFMQ   AGN-0185      CORRECCION: UN RENGLON TOTALME*AGN-0185
008700*                                  YA NO ABORTA LA CORRIDA POR CO*AGN-0185
008800*                                  SALTA COMO RENGLON VACIO.     *AGN-0185
008900* 17/11/2014  RFMQ   AGN-0187      CORRECCION: EL UNSTRING DE HH:*AGN-0187
009000*                                  CAMPO 9(02) - RECIBE EN UN X(0*AGN-0187
009100*                                  AL CAMPO NUMERICO.            *AGN-0187
009200* 02/03/2015  RFMQ   AGN-0193      SE VALIDA EL LARGO DE PARTICIP*AGN-0193
009300*                                  MOVERLOS - YA NO SE TRUNCAN EN*AGN-0193
009400*                                  CAMPO.                        *AGN-0193
009500* 14/07/2015  RFMQ   AGN-0197      EL DETALLE DE CADA CANDIDATA A*AGN-0197
009600*                                  REPORTE, CON LOS OPCIONALES DI*AGN-0197
009700*                                  LISTAS SEPARADAS POR COMA.    *AGN-0197
009800* 22/09/2015  RFMQ   AGN-0201      SE PRUEBA TRASLAPE DE         *AGN-0201
009900*                                  OPCIONALES CONTRA LA CANDIDATA*AGN-0201
010000*                                  YA EXPANDIDA CON EL BUFFER, NO*AGN-0201
010100*                                  CONTRA LA CRUDA.              *AGN-0201
010200* 06/10/2015  RFMQ   AGN-0203      SE QUITAN LAS COMILLAS DE LOS *AGN-0203
010300*                                  CAMPOS CSV ENCERRADOS Y SE    *AGN-0203
010400*                                  COLAPSA EL PAR DE COMILLAS    *AGN-0203
010500*                                  ESCAPADAS.                    *AGN-0203
010600******************************************************************
010700 IDENTIFICATION DIVISION.
010800 PROGRAM-ID.    AGN1B001.
010900 AUTHOR.        HUGO RENE SOLARES PAIZ.
011000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AGENDA CORPORATIVA.
011100 DATE-WRITTEN.  14/09/1988.
011200 DATE-COMPILED.
011300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
011400*
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SPECIAL-NAMES.
011800     C01 IS TOP-OF-FORM.
011900*
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200     SELECT CALFILE  ASSIGN TO CALFILE
012300                      FILE STATUS IS FS-CALFILE.
012400     SELECT BLKFILE  ASSIGN TO BLKFILE
012500                      FILE STATUS IS FS-BLKFILE.
012600     SELECT SOLFILE  ASSIGN TO SOLFILE
012700                      FILE STATUS IS FS-SOLFILE.
012800     SELECT RPTFILE  ASSIGN TO RPTFILE
012900                      FILE STATUS IS FS-RPTFILE.
013000*
013100 DATA DIVISION.
013200 FILE SECTION.
013300*                   RENGLON CRUDO DEL CALENDARIO (CSV)
013400 FD  CALFILE.
013500 01  REG-CALFILE.
013600     05  CALF-RENGLON                PIC X(1994).
013700     05  FILLER                      PIC X(0006).
013800*                   RENGLON CRUDO DE PERIODOS VETADOS (CSV)
013900 FD  BLKFILE.
014000 01  REG-BLKFILE.
014100     05  BLKF-RENGLON                PIC X(1994).
014200     05  FILLER                      PIC X(0006).
014300*                   TARJETA DE CONTROL DE LA SOLICITUD
014400*N1 --> UN RENGLON 'D' TRAE DURACION Y BUFFER; UN RENGLON 'R'
014500*       TRAE UN PARTICIPANTE REQUERIDO; UN RENGLON 'O' TRAE UN
014600*       PARTICIPANTE OPCIONAL. SOL-NOMBRE REDEFINE SOL-DATOS
014700*       CUANDO EL TIPO ES 'R' U 'O'.
014800 FD  SOLFILE.
014900 01  REG-SOLICITUD.
015000     05  SOL-TIPO                    PIC X(01).
015100         88  SOL-ES-DURACION                  VALUE 'D'.
015200         88  SOL-ES-REQUERIDO                 VALUE 'R'.
015300         88  SOL-ES-OPCIONAL                  VALUE 'O'.
015400     05  SOL-DATOS.
015500         10  SOL-DU-DURACION          PIC 9(04).
015600         10  SOL-DU-BUFFER            PIC S9(04).
015700         10  FILLER                  PIC X(92).
015800     05  SOL-NOMBRE REDEFINES SOL-DATOS
015900                                      PIC X(100).
016000*                   RENGLON DE SALIDA DEL REPORTE
016100 FD  RPTFILE.
016200 01  REG-RPTFILE.
016300     05  RPTF-TEXTO                  PIC X(126).
016400     05  FILLER                      PIC X(0006).
016500*
016600 WORKING-STORAGE SECTION.
016700*                     VARIABLES DE FILE STATUS
016800 01  FS-CALFILE                      PIC 9(02) VALUE ZEROS.
016900 01  FS-BLKFILE                      PIC 9(02) VALUE ZEROS.
017000 01  FS-SOLFILE                      PIC 9(02) VALUE ZEROS.
017100 01  FS-RPTFILE                      PIC 9(02) VALUE ZEROS.
017200*
017300*        CAMPOS SUELTOS DE USO GENERAL (AL ESTILO DE LOS 77
017400*        DE JM47ADM) - NO FORMAN PARTE DE NINGUN REGISTRO.
017500*
017600 77  WKS-HORA-CORRIDA-HHMMSS         PIC 9(06) VALUE ZERO.
017700 77  WKS-MIN-CURSOR-S                PIC S9(05) COMP VALUE ZERO.
017800*
017900*        RECEPTORES ALFANUMERICOS DEL UNSTRING DE "HH:MM" (VER
018000*        210/220) - NUNCA SE MUEVE SPACES A UN 9(02), SOLO A
018100*        ESTOS Y DE AHI AL CAMPO NUMERICO SI PASA NUMERIC TEST.
018200*
018300 77  WKS-HHMM-HI-HORA                PIC X(02) VALUE SPACES.
018400 77  WKS-HHMM-HI-MINUTO              PIC X(02) VALUE SPACES.
018500 77  WKS-HHMM-HF-HORA                PIC X(02) VALUE SPACES.
018600 77  WKS-HHMM-HF-MINUTO              PIC X(02) VALUE SPACES.
018700*
018800*        VENTANA DE LA CANDIDATA YA EXPANDIDA CON EL BUFFER, PARA
018900*        PROBAR TRASLAPE CONTRA LOS OPCIONALES (VER 600/650) SIN
019000*        TOCAR SLOT-MIN-INICIO/FIN, QUE SE QUEDAN SIN BUFFER PARA
019100*        EL REPORTE. WKS-BUF-CURSOR-S ES EL MISMO RECORTE CON
019200*        SIGNO DE 321-EXPANDIR-UNA-FRANJA, PORQUE LA RESTA DEL
019300*        BUFFER AL INICIO TAMBIEN PUEDE DAR NEGATIVO AQUI.
019400*
019500 77  WKS-BUF-MIN-INICIO              PIC 9(04) COMP VALUE ZERO.
019600 77  WKS-BUF-MIN-FIN                 PIC 9(04) COMP VALUE ZERO.
019700 77  WKS-BUF-CURSOR-S                PIC S9(05) COMP VALUE ZERO.
019800*
019900*        ARMADO DE LAS LISTAS DISPONIBLE/NO-DISPONIBLE EN UN
020000*        SOLO RENGLON DE DETALLE (VER 820/821/822/823).
020100*
020200 77  WKS-LR-DISPONIBLES              PIC X(200) VALUE SPACES.
020300 77  WKS-LR-NODISPONIBLES            PIC X(200) VALUE SPACES.
020400 77  WKS-DISP-PTR                    PIC 9(03) COMP VALUE ZERO.
020500 77  WKS-NODISP-PTR                  PIC 9(03) COMP VALUE ZERO.
020600 77  WKS-DISP-LARGO                  PIC 9(03) COMP VALUE ZERO.
020700 77  WKS-NODISP-LARGO                PIC 9(03) COMP VALUE ZERO.
020800*
020900*        COPYS DE REGISTROS DE NEGOCIO Y TABLAS DE TRABAJO.
021000*
021100     COPY CALEVT1.
021200     COPY BLKPER1.
021300     COPY SCHTAB1.
021400     COPY SLOTAB1.
021500     COPY AGNWRK1.
021600     COPY AGNMSG1.
021700*
021800*        LINEA DE REPORTE ARMADA POR 800/820/830.
021900*
022000 01  WKS-LINEA-REPORTE.
022100     05  WKS-LR-TEXTO                 PIC X(126).
022200     05  FILLER                       PIC X(0006).
022300*
022400 PROCEDURE DIVISION.
022500*
022600*----------------------------------------------------------------
022700* 100  CONTROL PRINCIPAL DEL LOTE
022800*----------------------------------------------------------------
022900 100-MAIN SECTION.
023000     PERFORM 110-ABRIR-ARCHIVOS
023100     PERFORM 150-LEER-CALENDARIO
023200     PERFORM 160-LEER-BLACKOUT
023300     PERFORM 170-LEER-SOLICITUD
023400     PERFORM 250-AGRUPAR-PARTICIPANTES
023500     PERFORM 400-VALIDAR-SOLICITUD
023600     IF WKS-ES-VALIDA
023700         PERFORM 420-RECOLECTAR-OCUPADO-REQ
023800         IF WKS-ES-VALIDA
023900             PERFORM 320-EXPANDIR-BUFFER
024000             PERFORM 500-CALCULAR-HUECOS
024100             PERFORM 550-GENERAR-CANDIDATAS
024200             PERFORM 800-ESCRIBIR-ENCABEZADO
024300             IF SLOT-TOTAL GREATER THAN ZERO
024400                 PERFORM 820-ESCRIBIR-DETALLE
024500                     VARYING SLOT-IDX FROM 1 BY 1
024600                     UNTIL SLOT-IDX GREATER THAN SLOT-TOTAL
024700             ELSE
024800                 PERFORM 830-SIN-SLOTS
024900             END-IF
025000         ELSE
025100             PERFORM 840-ESCRIBIR-RECHAZO
025200         END-IF
025300     ELSE
025400         PERFORM 840-ESCRIBIR-RECHAZO
025500     END-IF
025600     PERFORM 900-ESTADISTICAS
025700     PERFORM 950-CERRAR-ARCHIVOS
025800     STOP RUN.
025900 100-MAIN-E. EXIT.
026000*
026100*----------------------------------------------------------------
026200* 110  APERTURA DE ARCHIVOS
026300*----------------------------------------------------------------
026400 110-ABRIR-ARCHIVOS SECTION.
026500     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD
026600     ACCEPT WKS-HORA-EJECUCION FROM TIME
026700     COMPUTE WKS-HORA-CORRIDA-HHMMSS =
026800             WKS-HE-HORA * 10000 + WKS-HE-MIN * 100 + WKS-HE-SEG
026900     DISPLAY "    INICIO DE CORRIDA - HORA "
027000                     WKS-HORA-CORRIDA-HHMMSS UPON CONSOLE
027100     OPEN INPUT  CALFILE
027200     OPEN INPUT  SOLFILE
027300     OPEN OUTPUT RPTFILE
027400     IF FS-CALFILE = 97
027500         MOVE ZEROS TO FS-CALFILE
027600     END-IF
027700     IF FS-SOLFILE = 97
027800         MOVE ZEROS TO FS-SOLFILE
027900     END-IF
028000     IF FS-CALFILE NOT = 0 OR FS-SOLFILE NOT = 0
028100                          OR FS-RPTFILE NOT = 0
028200         DISPLAY "==============================================="
028300                                      UPON CONSOLE
028400         DISPLAY "    " MSG-ERROR-APERTURA UPON CONSOLE
028500         DISPLAY " FILE STATUS CALFILE : (" FS-CALFILE ")"
028600                                      UPON CONSOLE
028700         DISPLAY " FILE STATUS SOLFILE : (" FS-SOLFILE ")"
028800                                      UPON CONSOLE
028900         DISPLAY " FILE STATUS RPTFILE : (" FS-RPTFILE ")"
029000                                      UPON CONSOLE
029100         DISPLAY "==============================================="
029200                                      UPON CONSOLE
029300         MOVE 91 TO RETURN-CODE
029400         STOP RUN
029500     END-IF.
029600*
029700*N2 --> BLKFILE ES OPCIONAL. SI NO EXISTE (FS-BLKFILE = 35) SE
029800*       CONTINUA SIN PERIODOS VETADOS Y SE APAGA WKS-HAY-BLACKOUT.
029900*
030000     OPEN INPUT BLKFILE
030100     IF FS-BLKFILE = 35
030200         MOVE 'N' TO WKS-BLACKOUT-EXISTE
030300     ELSE
030400         IF FS-BLKFILE = 97
030500             MOVE ZEROS TO FS-BLKFILE
030600         END-IF
030700         IF FS-BLKFILE NOT = 0
030800             MOVE 'N' TO WKS-BLACKOUT-EXISTE
030900         END-IF
031000     END-IF.
031100 110-ABRIR-ARCHIVOS-E. EXIT.
031200*
031300*----------------------------------------------------------------
031400* 150  LECTURA DEL CALENDARIO (CALFILE)
031500*----------------------------------------------------------------
031600 150-LEER-CALENDARIO SECTION.
031700     MOVE 'N' TO WKS-FIN-CALENDARIO
031800     READ CALFILE INTO WKS-CSV-LINEA
031900         AT END SET WKS-ES-FIN-CALENDARIO TO TRUE
032000     END-READ
032100     PERFORM 151-PROCESAR-RENGLON-CAL
032200         UNTIL WKS-ES-FIN-CALENDARIO.
032300 150-LEER-CALENDARIO-E. EXIT.
032400*
032500 151-PROCESAR-RENGLON-CAL SECTION.
032600     ADD 1 TO WKS-LINEAS-LEIDAS-CAL
032700     IF WKS-LINEAS-LEIDAS-CAL GREATER THAN 10000
032800         DISPLAY "    " MSG-DEMASIADOS-RENGLONES UPON CONSOLE
032900         MOVE 91 TO RETURN-CODE
033000         PERFORM 950-CERRAR-ARCHIVOS
033100         STOP RUN
033200     END-IF
033300     PERFORM 152-CALCULAR-LARGO-LINEA
033400     IF WKS-CSV-LARGO GREATER THAN ZERO
033500         PERFORM 180-PARTIR-LINEA-CSV
033600         PERFORM 200-VALIDAR-EVENTO
033700     END-IF
033800     READ CALFILE INTO WKS-CSV-LINEA
033900         AT END SET WKS-ES-FIN-CALENDARIO TO TRUE
034000     END-READ.
034100 151-PROCESAR-RENGLON-CAL-E. EXIT.
034200*
034300*N3 --> CALCULA CUANTOS CARACTERES DEL RENGLON, CONTANDO DESDE
034400*       EL FINAL, NO SON ESPACIO EN BLANCO. SI EL RENGLON LLEGA
034500*       A LOS 2000 CARACTERES SIN ENCONTRAR UN ESPACIO FINAL, SE
034600*       CONSIDERA QUE EXCEDE EL LIMITE DE LA REGLA DE NEGOCIO.
034700*AGN-0171 14/03/2012 RFMQ: EL RENGLON DEMASIADO LARGO AHORA
034800*         ABORTA LA CORRIDA, YA NO SE SALTA EN SILENCIO.
034900*AGN-0185 08/10/2014 RFMQ: EL RETROCESO SE PARABA EN LA
035000*         POSICION 1 SIN FIJARSE SI ESA POSICION TAMBIEN ES
035100*         BLANCO, ASI QUE UN RENGLON TOTALMENTE EN BLANCO SALIA
035200*         CON LARGO 1 EN VEZ DE 0 Y EL PARRAFO QUE LLAMA LO
035300*         TRATABA COMO UN RENGLON REAL DE 1 CARACTER (ABORTABA
035400*         LA CORRIDA POR NUMERO DE COLUMNAS INVALIDO). AHORA SE
035500*         REVISA TAMBIEN LA POSICION 1 Y SE DEVUELVE LARGO CERO.
035600*
035700 152-CALCULAR-LARGO-LINEA SECTION.
035800     MOVE 2000 TO WKS-I
035900     PERFORM 153-RETROCEDER-UN-CARACTER
036000         UNTIL WKS-CSV-LINEA (WKS-I:1) NOT = SPACE
036100            OR WKS-I = 1
036200     IF WKS-I = 1 AND WKS-CSV-LINEA (1:1) = SPACE
036300         MOVE ZERO TO WKS-CSV-LARGO
036400     ELSE
036500         MOVE WKS-I TO WKS-CSV-LARGO
036600         IF WKS-CSV-LARGO = 2000
036700             DISPLAY "    " MSG-LINEA-MUY-LARGA UPON CONSOLE
036800             PERFORM 950-CERRAR-ARCHIVOS
036900             MOVE 91 TO RETURN-CODE
037000             STOP RUN
037100         END-IF
037200     END-IF.
037300 152-CALCULAR-LARGO-LINEA-E. EXIT.
037400*
037500 153-RETROCEDER-UN-CARACTER SECTION.
037600     SUBTRACT 1 FROM WKS-I.
037700 153-RETROCEDER-UN-CARACTER-E. EXIT.
037800*
037900*----------------------------------------------------------------
038000* 160  LECTURA DE PERIODOS VETADOS (BLKFILE, OPCIONAL)
038100*----------------------------------------------------------------
038200 160-LEER-BLACKOUT SECTION.
038300     IF WKS-HAY-BLACKOUT
038400         MOVE 'N' TO WKS-FIN-BLACKOUT
038500         READ BLKFILE INTO WKS-CSV-LINEA
038600             AT END SET WKS-ES-FIN-BLACKOUT TO TRUE
038700         END-READ
038800         PERFORM 161-PROCESAR-RENGLON-BLK
038900             UNTIL WKS-ES-FIN-BLACKOUT
039000     END-IF.
039100 160-LEER-BLACKOUT-E. EXIT.
039200*
039300 161-PROCESAR-RENGLON-BLK SECTION.
039400     ADD 1 TO WKS-LINEAS-LEIDAS-BLK
039500     PERFORM 152-CALCULAR-LARGO-LINEA
039600     IF WKS-CSV-LARGO GREATER THAN ZERO
039700         PERFORM 180-PARTIR-LINEA-CSV
039800         PERFORM 220-VALIDAR-BLACKOUT
039900     END-IF
040000     READ BLKFILE INTO WKS-CSV-LINEA
040100         AT END SET WKS-ES-FIN-BLACKOUT TO TRUE
040200     END-READ.
040300 161-PROCESAR-RENGLON-BLK-E. EXIT.
040400*
040500*----------------------------------------------------------------
040600* 170  LECTURA DE LA TARJETA DE CONTROL (SOLFILE)
040700*----------------------------------------------------------------
040800 170-LEER-SOLICITUD SECTION.
040900     MOVE ZERO TO WKS-DURACION-REUNION
041000     MOVE ZERO TO WKS-MINUTOS-BUFFER
041100     MOVE ZERO TO WKS-TOTAL-REQUERIDOS
041200     MOVE ZERO TO WKS-TOTAL-OPCIONALES
041300     READ SOLFILE
041400         AT END MOVE HIGH-VALUES TO SOL-TIPO
041500     END-READ
041600     PERFORM 171-PROCESAR-TARJETA
041700         UNTIL SOL-TIPO = HIGH-VALUES.
041800 170-LEER-SOLICITUD-E. EXIT.
041900*
042000 171-PROCESAR-TARJETA SECTION.
042100     EVALUATE TRUE
042200         WHEN SOL-ES-DURACION
042300             MOVE SOL-DU-DURACION TO WKS-DURACION-REUNION
042400             MOVE SOL-DU-BUFFER   TO WKS-MINUTOS-BUFFER
042500         WHEN SOL-ES-REQUERIDO
042600             IF WKS-TOTAL-REQUERIDOS LESS THAN 50
042700                 ADD 1 TO WKS-TOTAL-REQUERIDOS
042800                 MOVE SOL-NOMBRE
042900                   TO WKS-NOMBRE-REQUERIDO (WKS-TOTAL-REQUERIDOS)
043000             END-IF
043100         WHEN SOL-ES-OPCIONAL
043200             IF WKS-TOTAL-OPCIONALES LESS THAN 50
043300                 ADD 1 TO WKS-TOTAL-OPCIONALES
043400                 MOVE SOL-NOMBRE
043500                   TO WKS-NOMBRE-OPCIONAL (WKS-TOTAL-OPCIONALES)
043600             END-IF
043700     END-EVALUATE
043800     READ SOLFILE
043900         AT END MOVE HIGH-VALUES TO SOL-TIPO
044000     END-READ.
044100 171-PROCESAR-TARJETA-E. EXIT.
044200*
044300*----------------------------------------------------------------
044400* 180  PARTIR UN RENGLON CSV RESPETANDO COMILLAS
044500*----------------------------------------------------------------
044600*AGN-0203 06/10/2015 RFMQ: LAS COMILLAS QUE ENCIERRAN UN CAMPO
044700*         SOLO SE USABAN PARA IGNORAR LAS COMAS DE ADENTRO - SE
044800*         COPIABAN TAL CUAL AL CAMPO PARTIDO. AHORA 180/181
044900*         GUARDAN EL LARGO CRUDO DE CADA CAMPO EN WKS-CSV-CAMPO-
045000*         LARGO Y LLAMAN A 182 PARA QUITAR LAS COMILLAS Y
045100*         COLAPSAR "" A " ANTES DE SEGUIR.
045200*
045300 180-PARTIR-LINEA-CSV SECTION.
045400     MOVE ZERO TO WKS-CSV-TOTAL-CAMPOS
045500     MOVE 1    TO WKS-CSV-POS
045600     MOVE 1    TO WKS-J
045700     MOVE 'N'  TO WKS-CSV-ENTRE-COMILLAS
045800     PERFORM 181-EXAMINAR-UN-CARACTER
045900         VARYING WKS-CSV-POS FROM 1 BY 1
046000         UNTIL WKS-CSV-POS GREATER THAN WKS-CSV-LARGO
046100     IF WKS-CSV-TOTAL-CAMPOS LESS THAN 10
046200         ADD 1 TO WKS-CSV-TOTAL-CAMPOS
046300         COMPUTE WKS-CSV-CAMPO-LARGO = WKS-CSV-LARGO - WKS-J + 1
046400         MOVE WKS-CSV-LINEA (WKS-J:WKS-CSV-CAMPO-LARGO)
046500           TO WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS)
046600         PERFORM 182-DESESCAPAR-CAMPO
046700     END-IF.
046800 180-PARTIR-LINEA-CSV-E. EXIT.
046900*
047000 181-EXAMINAR-UN-CARACTER SECTION.
047100     IF WKS-CSV-LINEA (WKS-CSV-POS:1) = '"'
047200         IF WKS-DENTRO-DE-COMILLAS
047300             MOVE 'N' TO WKS-CSV-ENTRE-COMILLAS
047400         ELSE
047500             MOVE 'S' TO WKS-CSV-ENTRE-COMILLAS
047600         END-IF
047700     ELSE
047800         IF WKS-CSV-LINEA (WKS-CSV-POS:1) = ','
047900                        AND NOT WKS-DENTRO-DE-COMILLAS
048000             IF WKS-CSV-TOTAL-CAMPOS LESS THAN 10
048100                 ADD 1 TO WKS-CSV-TOTAL-CAMPOS
048200                 COMPUTE WKS-CSV-CAMPO-LARGO = WKS-CSV-POS - WKS-J
048300                 MOVE WKS-CSV-LINEA (WKS-J:WKS-CSV-CAMPO-LARGO)
048400                   TO WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS)
048500                 PERFORM 182-DESESCAPAR-CAMPO
048600             END-IF
048700             COMPUTE WKS-J = WKS-CSV-POS + 1
048800         END-IF
048900     END-IF.
049000 181-EXAMINAR-UN-CARACTER-E. EXIT.
049100*
049200*N18--> UN CAMPO QUE EMPIEZA Y TERMINA CON COMILLAS SE CONSIDERA
049300*       "ENCERRADO" - SE LE QUITAN LAS DOS COMILLAS DE PUNTA Y
049400*       SE ARMA EN WKS-CSV-CAMPO-TEMP COLAPSANDO CADA PAR "" A
049500*       UNA SOLA COMILLA (183). UN CAMPO SIN COMILLAS DE PUNTA
049600*       SE DEJA IGUAL. UN CAMPO '""' (VACIO, ENTRE COMILLAS)
049700*       QUEDA EN SPACES, PARA QUE LA VALIDACION DE CAMPO VACIO
049800*       LO RECHACE IGUAL QUE UN CAMPO SIN COMILLAS.
049900*
050000 182-DESESCAPAR-CAMPO SECTION.
050100     IF WKS-CSV-CAMPO-LARGO GREATER THAN 1
050200        AND WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS) (1:1) = '"'
050300        AND WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS)
050400               (WKS-CSV-CAMPO-LARGO:1) = '"'
050500         MOVE SPACES TO WKS-CSV-CAMPO-TEMP
050600         MOVE ZERO   TO WKS-CSV-OUT-LARGO
050700         MOVE 2      TO WKS-I
050800         PERFORM 183-COPIAR-UN-CARACTER-CSV
050900             UNTIL WKS-I GREATER THAN WKS-CSV-CAMPO-LARGO - 1
051000         MOVE WKS-CSV-CAMPO-TEMP
051100           TO WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS)
051200     END-IF.
051300 182-DESESCAPAR-CAMPO-E. EXIT.
051400*
051500 183-COPIAR-UN-CARACTER-CSV SECTION.
051600     IF WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS) (WKS-I:1) = '"'
051700        AND WKS-I LESS THAN WKS-CSV-CAMPO-LARGO - 1
051800        AND WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS) (WKS-I + 1:1) = '"'
051900         ADD 1 TO WKS-CSV-OUT-LARGO
052000         MOVE '"' TO WKS-CSV-CAMPO-TEMP (WKS-CSV-OUT-LARGO:1)
052100         ADD 2 TO WKS-I
052200     ELSE
052300         ADD 1 TO WKS-CSV-OUT-LARGO
052400         MOVE WKS-CSV-CAMPO (WKS-CSV-TOTAL-CAMPOS) (WKS-I:1)
052500           TO WKS-CSV-CAMPO-TEMP (WKS-CSV-OUT-LARGO:1)
052600         ADD 1 TO WKS-I
052700     END-IF.
052800 183-COPIAR-UN-CARACTER-CSV-E. EXIT.
052900*
053000*----------------------------------------------------------------
053100* 200  VALIDAR UN EVENTO DE CALENDARIO (4 CAMPOS CSV)
053200*----------------------------------------------------------------
053300*AGN-0171 14/03/2012 RFMQ: UN RENGLON MAL FORMADO (COLUMNAS,
053400*         PARTICIPANTE VACIO, HORA O HORA-FIN) YA NO SE AVISA
053500*         Y SIGUE - ABORTA TODA LA CORRIDA DEL CALENDARIO.
053600*AGN-0193 02/03/2015 RFMQ: SE AGREGA LA VALIDACION DE LARGO DE
053700*         PARTICIPANTE (100) Y ASUNTO (500) - ANTES UN CAMPO
053800*         DEMASIADO LARGO SE TRUNCABA EN SILENCIO POR EL MOVE A
053900*         CALV-PARTICIPANTE/CALV-ASUNTO EN VEZ DE RECHAZARSE.
054000 200-VALIDAR-EVENTO SECTION.
054100     MOVE 'S' TO WKS-SOLICITUD-VALIDA
054200     IF WKS-CSV-TOTAL-CAMPOS NOT = 4
054300         DISPLAY "    " MSG-COLUMNAS-INVALIDAS
054400                         " RENGLON " WKS-LINEAS-LEIDAS-CAL
054500                         UPON CONSOLE
054600         PERFORM 950-CERRAR-ARCHIVOS
054700         MOVE 91 TO RETURN-CODE
054800         STOP RUN
054900     ELSE
055000         SET WKS-CSV-IDX TO 1
055100         PERFORM 202-LARGO-DE-CAMPO
055200         IF WKS-K = ZERO OR WKS-K GREATER THAN 100
055300             DISPLAY "    " MSG-PARTICIPANTE-INVALIDO
055400                             " RENGLON " WKS-LINEAS-LEIDAS-CAL
055500                             UPON CONSOLE
055600             PERFORM 950-CERRAR-ARCHIVOS
055700             MOVE 91 TO RETURN-CODE
055800             STOP RUN
055900         ELSE
056000             MOVE WKS-CSV-CAMPO (1) TO CALV-PARTICIPANTE
056100             SET WKS-CSV-IDX TO 2
056200             PERFORM 202-LARGO-DE-CAMPO
056300             IF WKS-K GREATER THAN 500
056400                 DISPLAY "    " MSG-ASUNTO-INVALIDO
056500                                 " RENGLON " WKS-LINEAS-LEIDAS-CAL
056600                                 UPON CONSOLE
056700                 PERFORM 950-CERRAR-ARCHIVOS
056800                 MOVE 91 TO RETURN-CODE
056900                 STOP RUN
057000             ELSE
057100                 MOVE WKS-CSV-CAMPO (2) TO CALV-ASUNTO
057200                 PERFORM 210-PARTIR-HORA-EVENTO
057300                 IF CALV-MIN-FIN GREATER THAN CALV-MIN-INICIO
057400                     MOVE WKS-LINEAS-LEIDAS-CAL
057500                       TO CALV-NUMERO-RENGLON
057600                     PERFORM 212-AGREGAR-CRUDO
057700                 ELSE
057800                     DISPLAY "    " MSG-FIN-NO-MAYOR
057900                                     " RENGLON " WKS-LINEAS-LEIDAS-CAL
058000                                     UPON CONSOLE
058100                     PERFORM 950-CERRAR-ARCHIVOS
058200                     MOVE 91 TO RETURN-CODE
058300                     STOP RUN
058400                 END-IF
058500             END-IF
058600         END-IF
058700     END-IF.
058800 200-VALIDAR-EVENTO-E. EXIT.
058900*
059000*N15--> LARGO REAL (SIN RELLENO DE ESPACIOS) DEL CAMPO CSV
059100*       APUNTADO POR WKS-CSV-IDX, CONTANDO DESDE EL FINAL DE LOS
059200*       500 BYTES CON EL MISMO RETROCESO DE 153. SE USA ANTES DE
059300*       MOVER EL CAMPO A UN RECEPTOR DE ANCHO FIJO MAS CHICO
059400*       (CALV-PARTICIPANTE) PARA QUE UN VALOR DEMASIADO LARGO SE
059500*       RECHACE EN VEZ DE TRUNCARSE EN SILENCIO.
059600*
059700 202-LARGO-DE-CAMPO SECTION.
059800     MOVE 500 TO WKS-I
059900     PERFORM 153-RETROCEDER-UN-CARACTER
060000         UNTIL WKS-CSV-CAMPO (WKS-CSV-IDX) (WKS-I:1) NOT = SPACE
060100            OR WKS-I = 1
060200     IF WKS-I = 1 AND WKS-CSV-CAMPO (WKS-CSV-IDX) (1:1) = SPACE
060300         MOVE ZERO TO WKS-K
060400     ELSE
060500         MOVE WKS-I TO WKS-K
060600     END-IF.
060700 202-LARGO-DE-CAMPO-E. EXIT.
060800*
060900*AGN-0187 17/11/2014 RFMQ: SPACES ES UNA CONSTANTE ALFANUMERICA
061000*         Y NO SE PUEDE MOVER A UN 9(02) - SE RECIBE EL UNSTRING
061100*         EN LOS 77 WKS-HHMM-* (X(02)) Y SOLO SI PASAN LA PRUEBA
061200*         NUMERIC SE PASAN A CALV-HI-HORA/MINUTO/HF-HORA/MINUTO.
061300*
061400 210-PARTIR-HORA-EVENTO SECTION.
061500     MOVE SPACES TO WKS-HHMM-HI-HORA WKS-HHMM-HI-MINUTO
061600     MOVE SPACES TO WKS-HHMM-HF-HORA WKS-HHMM-HF-MINUTO
061700     UNSTRING WKS-CSV-CAMPO (3) DELIMITED BY ':'
061800         INTO WKS-HHMM-HI-HORA WKS-HHMM-HI-MINUTO
061900     UNSTRING WKS-CSV-CAMPO (4) DELIMITED BY ':'
062000         INTO WKS-HHMM-HF-HORA WKS-HHMM-HF-MINUTO
062100     IF WKS-HHMM-HI-HORA NOT NUMERIC OR WKS-HHMM-HI-MINUTO NOT NUMERIC
062200                OR WKS-HHMM-HF-HORA NOT NUMERIC
062300                OR WKS-HHMM-HF-MINUTO NOT NUMERIC
062400         DISPLAY "    " MSG-HORA-INVALIDA
062500                         " RENGLON " WKS-LINEAS-LEIDAS-CAL
062600                         UPON CONSOLE
062700         PERFORM 950-CERRAR-ARCHIVOS
062800         MOVE 91 TO RETURN-CODE
062900         STOP RUN
063000     ELSE
063100         MOVE WKS-HHMM-HI-HORA   TO CALV-HI-HORA
063200         MOVE WKS-HHMM-HI-MINUTO TO CALV-HI-MINUTO
063300         MOVE WKS-HHMM-HF-HORA   TO CALV-HF-HORA
063400         MOVE WKS-HHMM-HF-MINUTO TO CALV-HF-MINUTO
063500         COMPUTE CALV-MIN-INICIO =
063600             CALV-HI-HORA * 60 + CALV-HI-MINUTO
063700         COMPUTE CALV-MIN-FIN =
063800             CALV-HF-HORA * 60 + CALV-HF-MINUTO
063900     END-IF.
064000 210-PARTIR-HORA-EVENTO-E. EXIT.
064100*
064200 212-AGREGAR-CRUDO SECTION.
064300     IF CALV-TOTAL-CRUDOS LESS THAN 10000
064400         ADD 1 TO CALV-TOTAL-CRUDOS
064500         MOVE CALV-PARTICIPANTE
064600           TO CALV-CR-PARTICIPANTE (CALV-TOTAL-CRUDOS)
064700         MOVE CALV-MIN-INICIO
064800           TO CALV-CR-MIN-INICIO (CALV-TOTAL-CRUDOS)
064900         MOVE CALV-MIN-FIN
065000           TO CALV-CR-MIN-FIN (CALV-TOTAL-CRUDOS)
065100     END-IF.
065200 212-AGREGAR-CRUDO-E. EXIT.
065300*
065400*----------------------------------------------------------------
065500* 220  VALIDAR UN PERIODO VETADO (2 CAMPOS CSV)
065600*----------------------------------------------------------------
065700*AGN-0171 14/03/2012 RFMQ: MISMO CAMBIO QUE EN 200 - RENGLON
065800*         MAL FORMADO DE BLKFILE ABORTA LA CORRIDA.
065900*AGN-0187 17/11/2014 RFMQ: MISMO CAMBIO QUE EN 210 - EL UNSTRING
066000*         SE RECIBE EN LOS 77 WKS-HHMM-* (X(02)) Y NO DIRECTO EN
066100*         BLKP-HI-HORA/MINUTO (9(02)), PORQUE MOVE SPACES A UN
066200*         CAMPO NUMERICO ES UN ERROR DE COMPILACION.
066300 220-VALIDAR-BLACKOUT SECTION.
066400     IF WKS-CSV-TOTAL-CAMPOS NOT = 2
066500         DISPLAY "    " MSG-COLUMNAS-INVALIDAS
066600                         " RENGLON " WKS-LINEAS-LEIDAS-BLK
066700                         UPON CONSOLE
066800         PERFORM 950-CERRAR-ARCHIVOS
066900         MOVE 91 TO RETURN-CODE
067000         STOP RUN
067100     ELSE
067200         MOVE SPACES TO WKS-HHMM-HI-HORA WKS-HHMM-HI-MINUTO
067300         MOVE SPACES TO WKS-HHMM-HF-HORA WKS-HHMM-HF-MINUTO
067400         UNSTRING WKS-CSV-CAMPO (1) DELIMITED BY ':'
067500             INTO WKS-HHMM-HI-HORA WKS-HHMM-HI-MINUTO
067600         UNSTRING WKS-CSV-CAMPO (2) DELIMITED BY ':'
067700             INTO WKS-HHMM-HF-HORA WKS-HHMM-HF-MINUTO
067800         IF WKS-HHMM-HI-HORA NOT NUMERIC
067900                    OR WKS-HHMM-HI-MINUTO NOT NUMERIC
068000                    OR WKS-HHMM-HF-HORA NOT NUMERIC
068100                    OR WKS-HHMM-HF-MINUTO NOT NUMERIC
068200             DISPLAY "    " MSG-HORA-INVALIDA
068300                             " RENGLON " WKS-LINEAS-LEIDAS-BLK
068400                             UPON CONSOLE
068500             PERFORM 950-CERRAR-ARCHIVOS
068600             MOVE 91 TO RETURN-CODE
068700             STOP RUN
068800         ELSE
068900         MOVE WKS-HHMM-HI-HORA   TO BLKP-HI-HORA
069000         MOVE WKS-HHMM-HI-MINUTO TO BLKP-HI-MINUTO
069100         MOVE WKS-HHMM-HF-HORA   TO BLKP-HF-HORA
069200         MOVE WKS-HHMM-HF-MINUTO TO BLKP-HF-MINUTO
069300         COMPUTE BLKP-MIN-INICIO =
069400                 BLKP-HI-HORA * 60 + BLKP-HI-MINUTO
069500         COMPUTE BLKP-MIN-FIN =
069600                 BLKP-HF-HORA * 60 + BLKP-HF-MINUTO
069700         IF BLKP-MIN-FIN GREATER THAN BLKP-MIN-INICIO
069800             MOVE WKS-LINEAS-LEIDAS-BLK TO BLKP-NUMERO-RENGLON
069900             IF BLKP-TOTAL LESS THAN 2000
070000                 ADD 1 TO BLKP-TOTAL
070100                 MOVE BLKP-MIN-INICIO
070200                   TO BLKP-PE-MIN-INICIO (BLKP-TOTAL)
070300                 MOVE BLKP-MIN-FIN
070400                   TO BLKP-PE-MIN-FIN (BLKP-TOTAL)
070500             END-IF
070600         ELSE
070700             DISPLAY "    " MSG-FIN-NO-MAYOR
070800                             " RENGLON " WKS-LINEAS-LEIDAS-BLK
070900                             UPON CONSOLE
071000             PERFORM 950-CERRAR-ARCHIVOS
071100             MOVE 91 TO RETURN-CODE
071200             STOP RUN
071300         END-IF
071400         END-IF
071500     END-IF.
071600 220-VALIDAR-BLACKOUT-E. EXIT.
071700*
071800*----------------------------------------------------------------
071900* 250  AGRUPAR LOS EVENTOS CRUDOS POR PARTICIPANTE
072000*----------------------------------------------------------------
072100 250-AGRUPAR-PARTICIPANTES SECTION.
072200     MOVE ZERO TO SCHD-TOTAL-PARTICIPANTES
072300     PERFORM 251-AGRUPAR-UN-CRUDO
072400         VARYING CALV-IDX FROM 1 BY 1
072500         UNTIL CALV-IDX GREATER THAN CALV-TOTAL-CRUDOS
072600     PERFORM 260-ORDENAR-FRANJAS
072700         VARYING SCHD-PIDX FROM 1 BY 1
072800         UNTIL SCHD-PIDX GREATER THAN SCHD-TOTAL-PARTICIPANTES.
072900 250-AGRUPAR-PARTICIPANTES-E. EXIT.
073000*
073100 251-AGRUPAR-UN-CRUDO SECTION.
073200     MOVE CALV-CR-PARTICIPANTE (CALV-IDX) TO WKS-NOMBRE-TEMPORAL
073300     PERFORM 270-BUSCAR-PARTICIPANTE
073400     IF NOT WKS-HUBO-CAMBIO
073500         IF SCHD-TOTAL-PARTICIPANTES LESS THAN 500
073600             ADD 1 TO SCHD-TOTAL-PARTICIPANTES
073700             SET SCHD-PIDX TO SCHD-TOTAL-PARTICIPANTES
073800             MOVE WKS-NOMBRE-TEMPORAL TO SCHD-NOMBRE (SCHD-PIDX)
073900             MOVE SPACE TO SCHD-IND-ROL (SCHD-PIDX)
074000             MOVE ZERO  TO SCHD-TOTAL-FRANJAS (SCHD-PIDX)
074100         END-IF
074200     END-IF
074300     IF SCHD-TOTAL-FRANJAS (SCHD-PIDX) LESS THAN 500
074400         ADD 1 TO SCHD-TOTAL-FRANJAS (SCHD-PIDX)
074500         SET SCHD-FIDX TO SCHD-TOTAL-FRANJAS (SCHD-PIDX)
074600         MOVE CALV-CR-MIN-INICIO (CALV-IDX)
074700           TO SCHD-FR-MIN-INICIO (SCHD-PIDX SCHD-FIDX)
074800         MOVE CALV-CR-MIN-FIN (CALV-IDX)
074900           TO SCHD-FR-MIN-FIN (SCHD-PIDX SCHD-FIDX)
075000     END-IF.
075100 251-AGRUPAR-UN-CRUDO-E. EXIT.
075200*
075300*----------------------------------------------------------------
075400* 260  ORDENAR Y FUSIONAR LAS FRANJAS DE UN PARTICIPANTE
075500*----------------------------------------------------------------
075600 260-ORDENAR-FRANJAS SECTION.
075700     MOVE SCHD-TOTAL-FRANJAS (SCHD-PIDX) TO SCHD-FC-TOTAL
075800     PERFORM 261-COPIAR-FRANJA-A-CRUDA
075900         VARYING SCHD-FIDX FROM 1 BY 1
076000         UNTIL SCHD-FIDX GREATER THAN
076100               SCHD-TOTAL-FRANJAS (SCHD-PIDX)
076200     PERFORM 300-FUSIONAR-FRANJAS
076300     MOVE SCHD-FL-TOTAL TO SCHD-TOTAL-FRANJAS (SCHD-PIDX)
076400     PERFORM 262-COPIAR-LISTA-A-FRANJA
076500         VARYING SCHD-FIDX FROM 1 BY 1
076600         UNTIL SCHD-FIDX GREATER THAN
076700               SCHD-TOTAL-FRANJAS (SCHD-PIDX).
076800 260-ORDENAR-FRANJAS-E. EXIT.
076900*
077000 261-COPIAR-FRANJA-A-CRUDA SECTION.
077100     MOVE SCHD-FR-MIN-INICIO (SCHD-PIDX SCHD-FIDX)
077200       TO SCHD-FC-MIN-INICIO (SCHD-FIDX)
077300     MOVE SCHD-FR-MIN-FIN (SCHD-PIDX SCHD-FIDX)
077400       TO SCHD-FC-MIN-FIN (SCHD-FIDX).
077500 261-COPIAR-FRANJA-A-CRUDA-E. EXIT.
077600*
077700 262-COPIAR-LISTA-A-FRANJA SECTION.
077800     MOVE SCHD-FL-MIN-INICIO (SCHD-FIDX)
077900       TO SCHD-FR-MIN-INICIO (SCHD-PIDX SCHD-FIDX)
078000     MOVE SCHD-FL-MIN-FIN (SCHD-FIDX)
078100       TO SCHD-FR-MIN-FIN (SCHD-PIDX SCHD-FIDX).
078200 262-COPIAR-LISTA-A-FRANJA-E. EXIT.
078300*
078400*----------------------------------------------------------------
078500* 270  BUSCAR UN PARTICIPANTE EN EL REPOSITORIO POR NOMBRE
078600*----------------------------------------------------------------
078700*N4 --> DEJA EL RESULTADO EN SCHD-PIDX Y EN WKS-CAMBIO-HECHO:
078800*       'S' SI LO ENCONTRO (SIN ALTERAR SCHD-TOTAL-PARTICIPANTES),
078900*       'N' SI NO EXISTE TODAVIA.
079000*
079100 270-BUSCAR-PARTICIPANTE SECTION.
079200     MOVE 'N' TO WKS-CAMBIO-HECHO
079300     SET SCHD-PIDX TO 1
079400     PERFORM 271-COMPARAR-UN-PARTICIPANTE
079500         VARYING WKS-I FROM 1 BY 1
079600         UNTIL WKS-I GREATER THAN SCHD-TOTAL-PARTICIPANTES
079700            OR WKS-HUBO-CAMBIO.
079800 270-BUSCAR-PARTICIPANTE-E. EXIT.
079900*
080000 271-COMPARAR-UN-PARTICIPANTE SECTION.
080100     SET SCHD-PIDX TO WKS-I
080200     IF SCHD-NOMBRE (SCHD-PIDX) = WKS-NOMBRE-TEMPORAL
080300         MOVE 'S' TO WKS-CAMBIO-HECHO
080400     END-IF.
080500 271-COMPARAR-UN-PARTICIPANTE-E. EXIT.
080600*
080700*----------------------------------------------------------------
080800* 300  FUSIONAR FRANJAS (ORDENAR CRUDA, UNIR TOCANTES/TRASLAPADAS)
080900*----------------------------------------------------------------
081000*N5 --> ENTRADA : SCHD-FUSION-CRUDA (SIN ORDEN).
081100*       SALIDA  : SCHD-FUSION-LISTA (ORDENADA ASCENDENTE POR
081200*                 MINUTO DE INICIO, FRANJAS TOCANTES O TRASLA-
081300*                 PADAS UNIDAS EN UNA SOLA - REGLA DE FUSION).
081400*       SE REUTILIZA TANTO AL ARMAR EL HORARIO DE UN PARTICI-
081500*       PANTE (260) COMO AL UNIR OCUPADO-REQUERIDO CON LOS
081600*       PERIODOS VETADOS (420) Y AL EXPANDIR EL BUFFER (320).
081700*
081800 300-FUSIONAR-FRANJAS SECTION.
081900     PERFORM 301-ORDENAR-CRUDA
082000     MOVE ZERO TO SCHD-FL-TOTAL
082100     IF SCHD-FC-TOTAL GREATER THAN ZERO
082200         MOVE SCHD-FC-MIN-INICIO (1) TO SCHD-FL-MIN-INICIO (1)
082300         MOVE SCHD-FC-MIN-FIN (1)    TO SCHD-FL-MIN-FIN (1)
082400         MOVE 1 TO SCHD-FL-TOTAL
082500         PERFORM 302-FUSIONAR-UNA-CRUDA
082600             VARYING SCHD-FC-IDX FROM 2 BY 1
082700             UNTIL SCHD-FC-IDX GREATER THAN SCHD-FC-TOTAL
082800     END-IF.
082900 300-FUSIONAR-FRANJAS-E. EXIT.
083000*
083100*N6 --> ORDENAMIENTO POR INTERCAMBIO (BURBUJA), SUFICIENTE PARA
083200*       LAS POCAS FRANJAS QUE TRAE CADA PARTICIPANTE O SOLICITUD.
083300*
083400 301-ORDENAR-CRUDA SECTION.
083500     MOVE 'S' TO WKS-CAMBIO-HECHO
083600     PERFORM 303-UNA-PASADA-BURBUJA
083700         UNTIL NOT WKS-HUBO-CAMBIO.
083800 301-ORDENAR-CRUDA-E. EXIT.
083900*
084000 303-UNA-PASADA-BURBUJA SECTION.
084100     MOVE 'N' TO WKS-CAMBIO-HECHO
084200     PERFORM 304-COMPARAR-PAR-ADYACENTE
084300         VARYING WKS-I FROM 1 BY 1
084400         UNTIL WKS-I GREATER THAN SCHD-FC-TOTAL - 1.
084500 303-UNA-PASADA-BURBUJA-E. EXIT.
084600*
084700 304-COMPARAR-PAR-ADYACENTE SECTION.
084800     SET SCHD-FC-IDX TO WKS-I
084900     COMPUTE WKS-J = WKS-I + 1
085000     IF SCHD-FC-MIN-INICIO (SCHD-FC-IDX)
085100              GREATER THAN SCHD-FC-MIN-INICIO (WKS-J)
085200         MOVE SCHD-FC-MIN-INICIO (SCHD-FC-IDX) TO WKS-MIN-CURSOR
085300         MOVE SCHD-FC-MIN-INICIO (WKS-J)
085400           TO SCHD-FC-MIN-INICIO (SCHD-FC-IDX)
085500         MOVE WKS-MIN-CURSOR TO SCHD-FC-MIN-INICIO (WKS-J)
085600         MOVE SCHD-FC-MIN-FIN (SCHD-FC-IDX) TO WKS-MIN-CURSOR
085700         MOVE SCHD-FC-MIN-FIN (WKS-J)
085800           TO SCHD-FC-MIN-FIN (SCHD-FC-IDX)
085900         MOVE WKS-MIN-CURSOR TO SCHD-FC-MIN-FIN (WKS-J)
086000         MOVE 'S' TO WKS-CAMBIO-HECHO
086100     END-IF.
086200 304-COMPARAR-PAR-ADYACENTE-E. EXIT.
086300*
086400*N7 --> REGLA DE FUSION: SI EL INICIO DE LA FRANJA CRUDA ACTUAL
086500*       ES MENOR O IGUAL AL FIN DE LA ULTIMA FRANJA YA FUSIONADA,
086600*       SE UNEN (TOCANTES O TRASLAPADAS CUENTAN); DE LO CONTRARIO
086700*       SE AGREGA UNA NUEVA FRANJA A LA LISTA.
086800*
086900 302-FUSIONAR-UNA-CRUDA SECTION.
087000     IF SCHD-FC-MIN-INICIO (SCHD-FC-IDX)
087100             NOT GREATER THAN SCHD-FL-MIN-FIN (SCHD-FL-TOTAL)
087200         IF SCHD-FC-MIN-FIN (SCHD-FC-IDX)
087300                 GREATER THAN SCHD-FL-MIN-FIN (SCHD-FL-TOTAL)
087400             MOVE SCHD-FC-MIN-FIN (SCHD-FC-IDX)
087500               TO SCHD-FL-MIN-FIN (SCHD-FL-TOTAL)
087600         END-IF
087700     ELSE
087800         ADD 1 TO SCHD-FL-TOTAL
087900         MOVE SCHD-FC-MIN-INICIO (SCHD-FC-IDX)
088000           TO SCHD-FL-MIN-INICIO (SCHD-FL-TOTAL)
088100         MOVE SCHD-FC-MIN-FIN (SCHD-FC-IDX)
088200           TO SCHD-FL-MIN-FIN (SCHD-FL-TOTAL)
088300     END-IF.
088400 302-FUSIONAR-UNA-CRUDA-E. EXIT.
088500*
088600*----------------------------------------------------------------
088700* 320  EXPANDIR CADA FRANJA OCUPADA CON EL BUFFER SOLICITADO
088800*----------------------------------------------------------------
088900*N8 --> RESTA EL BUFFER AL INICIO Y LO SUMA AL FIN DE CADA FRANJA
089000*       DE SCHD-FUSION-LISTA, RECORTANDO A LOS LIMITES DEL DIA
089100*       (00:00/23:59), Y VUELVE A FUSIONAR PORQUE LA EXPANSION
089200*       PUEDE HACER QUE FRANJAS ANTES SEPARADAS SE TRASLAPEN.
089300*
089400 320-EXPANDIR-BUFFER SECTION.
089500     MOVE SCHD-FL-TOTAL TO SCHD-FC-TOTAL
089600     PERFORM 321-EXPANDIR-UNA-FRANJA
089700         VARYING SCHD-FL-IDX FROM 1 BY 1
089800         UNTIL SCHD-FL-IDX GREATER THAN SCHD-FL-TOTAL
089900     PERFORM 300-FUSIONAR-FRANJAS.
090000 320-EXPANDIR-BUFFER-E. EXIT.
090100*
090200 321-EXPANDIR-UNA-FRANJA SECTION.
090300*
090400*N14--> EL RESTADO DE ABAJO PUEDE DAR NEGATIVO (FRANJA QUE
090500*       EMPIEZA ANTES DE MEDIANOCHE UNA VEZ DESCONTADO EL
090600*       BUFFER). SE CALCULA EN UN CAMPO CON SIGNO (WKS-MIN-
090700*       CURSOR-S) ANTES DE RECORTAR A CERO; SI SE CALCULARA
090800*       DIRECTO EN WKS-MIN-CURSOR (SIN SIGNO) EL RECORTE A
090900*       CERO NUNCA SE DISPARARIA, PORQUE EL CAMPO SIN SIGNO
091000*       GUARDA EL VALOR ABSOLUTO DEL RESULTADO NEGATIVO.
091100*
091200     SET SCHD-FC-IDX TO SCHD-FL-IDX
091300     COMPUTE WKS-MIN-CURSOR-S =
091400             SCHD-FL-MIN-INICIO (SCHD-FL-IDX) - WKS-MINUTOS-BUFFER
091500     IF WKS-MIN-CURSOR-S LESS THAN ZERO
091600         MOVE ZERO TO WKS-MIN-CURSOR
091700     ELSE
091800         MOVE WKS-MIN-CURSOR-S TO WKS-MIN-CURSOR
091900     END-IF
092000     MOVE WKS-MIN-CURSOR TO SCHD-FC-MIN-INICIO (SCHD-FC-IDX)
092100     COMPUTE WKS-MIN-CURSOR =
092200             SCHD-FL-MIN-FIN (SCHD-FL-IDX) + WKS-MINUTOS-BUFFER
092300     IF WKS-MIN-CURSOR GREATER THAN WKS-ULTIMO-MIN-DIA
092400         MOVE WKS-ULTIMO-MIN-DIA TO WKS-MIN-CURSOR
092500     END-IF
092600     MOVE WKS-MIN-CURSOR TO SCHD-FC-MIN-FIN (SCHD-FC-IDX).
092700 321-EXPANDIR-UNA-FRANJA-E. EXIT.
092800*
092900*----------------------------------------------------------------
093000* 400  VALIDAR LA SOLICITUD DE REUNION
093100*----------------------------------------------------------------
093200 400-VALIDAR-SOLICITUD SECTION.
093300     MOVE 'S' TO WKS-SOLICITUD-VALIDA
093400     IF WKS-TOTAL-REQUERIDOS LESS THAN 2
093500         DISPLAY "    " MSG-MIN-REQUERIDOS UPON CONSOLE
093600         MOVE 'N' TO WKS-SOLICITUD-VALIDA
093700     END-IF
093800     IF WKS-DURACION-REUNION NOT GREATER THAN ZERO
093900         DISPLAY "    " MSG-DURACION-INVALIDA UPON CONSOLE
094000         MOVE 'N' TO WKS-SOLICITUD-VALIDA
094100     END-IF
094200     IF WKS-MINUTOS-BUFFER LESS THAN ZERO
094300         DISPLAY "    " MSG-BUFFER-NEGATIVO UPON CONSOLE
094400         MOVE 'N' TO WKS-SOLICITUD-VALIDA
094500     END-IF
094600     IF WKS-DURACION-REUNION GREATER THAN 30
094700         MOVE 60 TO WKS-INCREMENTO-REJILLA
094800     ELSE
094900         MOVE 30 TO WKS-INCREMENTO-REJILLA
095000     END-IF.
095100 400-VALIDAR-SOLICITUD-E. EXIT.
095200*
095300*----------------------------------------------------------------
095400* 420  RECOLECTAR LO OCUPADO DE LOS REQUERIDOS MAS EL BLACKOUT
095500*----------------------------------------------------------------
095600 420-RECOLECTAR-OCUPADO-REQ SECTION.
095700     MOVE ZERO TO SCHD-FC-TOTAL
095800     PERFORM 421-RECOLECTAR-UN-REQUERIDO
095900         VARYING WKS-I FROM 1 BY 1
096000         UNTIL WKS-I GREATER THAN WKS-TOTAL-REQUERIDOS
096100            OR WKS-NO-ES-VALIDA
096200     IF WKS-ES-VALIDA AND WKS-HAY-BLACKOUT
096300         PERFORM 423-RECOLECTAR-UN-BLACKOUT
096400             VARYING BLKP-IDX FROM 1 BY 1
096500             UNTIL BLKP-IDX GREATER THAN BLKP-TOTAL
096600     END-IF
096700     IF WKS-ES-VALIDA
096800         PERFORM 300-FUSIONAR-FRANJAS
096900     END-IF.
097000 420-RECOLECTAR-OCUPADO-REQ-E. EXIT.
097100*
097200 421-RECOLECTAR-UN-REQUERIDO SECTION.
097300     MOVE WKS-NOMBRE-REQUERIDO (WKS-I) TO WKS-NOMBRE-TEMPORAL
097400     PERFORM 270-BUSCAR-PARTICIPANTE
097500     IF NOT WKS-HUBO-CAMBIO
097600         DISPLAY "    " MSG-PARTICIPANTE-NO-EXISTE " - "
097700                         WKS-NOMBRE-TEMPORAL UPON CONSOLE
097800         MOVE 'N' TO WKS-SOLICITUD-VALIDA
097900     ELSE
098000         MOVE 'R' TO SCHD-IND-ROL (SCHD-PIDX)
098100         PERFORM 422-COPIAR-FRANJAS-DEL-PIDX
098200             VARYING SCHD-FIDX FROM 1 BY 1
098300             UNTIL SCHD-FIDX
098400                GREATER THAN SCHD-TOTAL-FRANJAS (SCHD-PIDX)
098500     END-IF.
098600 421-RECOLECTAR-UN-REQUERIDO-E. EXIT.
098700*
098800 422-COPIAR-FRANJAS-DEL-PIDX SECTION.
098900     IF SCHD-FC-TOTAL LESS THAN 2000
099000         ADD 1 TO SCHD-FC-TOTAL
099100         MOVE SCHD-FR-MIN-INICIO (SCHD-PIDX SCHD-FIDX)
099200           TO SCHD-FC-MIN-INICIO (SCHD-FC-TOTAL)
099300         MOVE SCHD-FR-MIN-FIN (SCHD-PIDX SCHD-FIDX)
099400           TO SCHD-FC-MIN-FIN (SCHD-FC-TOTAL)
099500     END-IF.
099600 422-COPIAR-FRANJAS-DEL-PIDX-E. EXIT.
099700*
099800 423-RECOLECTAR-UN-BLACKOUT SECTION.
099900     IF SCHD-FC-TOTAL LESS THAN 2000
100000         ADD 1 TO SCHD-FC-TOTAL
100100         MOVE BLKP-PE-MIN-INICIO (BLKP-IDX)
100200           TO SCHD-FC-MIN-INICIO (SCHD-FC-TOTAL)
100300         MOVE BLKP-PE-MIN-FIN (BLKP-IDX)
100400           TO SCHD-FC-MIN-FIN (SCHD-FC-TOTAL)
100500     END-IF.
100600 423-RECOLECTAR-UN-BLACKOUT-E. EXIT.
100700*
100800*----------------------------------------------------------------
100900* 500  CALCULAR LOS HUECOS LIBRES DENTRO DE LA JORNADA
101000*----------------------------------------------------------------
101100*N9 --> SCHD-FUSION-LISTA YA VIENE ORDENADA, FUSIONADA Y CON EL
101200*       BUFFER APLICADO. SE RECORRE UNA SOLA VEZ ACUMULANDO EL
101300*       TRAMO LIBRE ENTRE EL FIN DE LA FRANJA ANTERIOR (O EL
101400*       INICIO DE LA JORNADA) Y EL INICIO DE LA SIGUIENTE, TODO
101500*       RECORTADO A LOS LIMITES 07:00-19:00.
101600*
101700 500-CALCULAR-HUECOS SECTION.
101800     MOVE ZERO TO SCHD-HU-TOTAL
101900     MOVE WKS-JORNADA-MIN-INICIO TO WKS-MIN-CURSOR
102000     PERFORM 501-PROCESAR-UNA-FRANJA-LISTA
102100         VARYING SCHD-FL-IDX FROM 1 BY 1
102200         UNTIL SCHD-FL-IDX GREATER THAN SCHD-FL-TOTAL
102300     IF WKS-MIN-CURSOR LESS THAN WKS-JORNADA-MIN-FIN
102400         PERFORM 502-AGREGAR-HUECO
102500     END-IF.
102600 500-CALCULAR-HUECOS-E. EXIT.
102700*
102800 501-PROCESAR-UNA-FRANJA-LISTA SECTION.
102900     IF SCHD-FL-MIN-INICIO (SCHD-FL-IDX)
103000                GREATER THAN WKS-MIN-CURSOR
103100        AND SCHD-FL-MIN-INICIO (SCHD-FL-IDX)
103200                GREATER THAN WKS-JORNADA-MIN-INICIO
103300        AND WKS-MIN-CURSOR LESS THAN WKS-JORNADA-MIN-FIN
103400         PERFORM 502-AGREGAR-HUECO
103500     END-IF
103600     IF SCHD-FL-MIN-FIN (SCHD-FL-IDX) GREATER THAN WKS-MIN-CURSOR
103700         MOVE SCHD-FL-MIN-FIN (SCHD-FL-IDX) TO WKS-MIN-CURSOR
103800     END-IF.
103900 501-PROCESAR-UNA-FRANJA-LISTA-E. EXIT.
104000*
104100 502-AGREGAR-HUECO SECTION.
104200     IF SCHD-HU-TOTAL LESS THAN 100
104300         ADD 1 TO SCHD-HU-TOTAL
104400         IF WKS-MIN-CURSOR LESS THAN WKS-JORNADA-MIN-INICIO
104500             MOVE WKS-JORNADA-MIN-INICIO TO SCHD-HU-MIN-INICIO
104600                                                (SCHD-HU-TOTAL)
104700         ELSE
104800             MOVE WKS-MIN-CURSOR TO SCHD-HU-MIN-INICIO
104900                                                (SCHD-HU-TOTAL)
105000         END-IF
105100         IF SCHD-FL-MIN-INICIO (SCHD-FL-IDX)
105200                         GREATER THAN WKS-JORNADA-MIN-FIN
105300             MOVE WKS-JORNADA-MIN-FIN TO SCHD-HU-MIN-FIN
105400                                                (SCHD-HU-TOTAL)
105500         ELSE
105600             MOVE SCHD-FL-MIN-INICIO (SCHD-FL-IDX)
105700               TO SCHD-HU-MIN-FIN (SCHD-HU-TOTAL)
105800         END-IF
105900     END-IF.
106000 502-AGREGAR-HUECO-E. EXIT.
106100*
106200*----------------------------------------------------------------
106300* 550  GENERAR LAS CANDIDATAS ALINEADAS A LA REJILLA
106400*----------------------------------------------------------------
106500*N10--> DENTRO DE CADA HUECO, LA PRIMERA MARCA DE REJILLA ES EL
106600*       PRIMER MULTIPLO DE WKS-INCREMENTO-REJILLA (ANCLADA EN
106700*       00:00) QUE NO SEA MENOR AL INICIO DEL HUECO.
106800*
106900 550-GENERAR-CANDIDATAS SECTION.
107000     MOVE ZERO TO SLOT-TOTAL
107100     PERFORM 551-GENERAR-DESDE-UN-HUECO
107200         VARYING SCHD-HIDX FROM 1 BY 1
107300         UNTIL SCHD-HIDX GREATER THAN SCHD-HU-TOTAL.
107400 550-GENERAR-CANDIDATAS-E. EXIT.
107500*
107600 551-GENERAR-DESDE-UN-HUECO SECTION.
107700     DIVIDE SCHD-HU-MIN-INICIO (SCHD-HIDX)
107800            BY WKS-INCREMENTO-REJILLA
107900            GIVING WKS-I REMAINDER WKS-J
108000     IF WKS-J = ZERO
108100         MOVE SCHD-HU-MIN-INICIO (SCHD-HIDX) TO WKS-MIN-CURSOR
108200     ELSE
108300         COMPUTE WKS-MIN-CURSOR =
108400                 (WKS-I + 1) * WKS-INCREMENTO-REJILLA
108500     END-IF
108600     PERFORM 552-AGREGAR-UNA-CANDIDATA
108700         UNTIL WKS-MIN-CURSOR + WKS-DURACION-REUNION
108800                       GREATER THAN SCHD-HU-MIN-FIN (SCHD-HIDX).
108900 551-GENERAR-DESDE-UN-HUECO-E. EXIT.
109000*
109100 552-AGREGAR-UNA-CANDIDATA SECTION.
109200     PERFORM 700-CARGAR-TABLA-SLOTS
109300     COMPUTE WKS-MIN-CURSOR =
109400             WKS-MIN-CURSOR + WKS-INCREMENTO-REJILLA.
109500 552-AGREGAR-UNA-CANDIDATA-E. EXIT.
109600*
109700*----------------------------------------------------------------
109800* 700  CARGAR UNA CANDIDATA EN LA TABLA DE SALIDA Y CLASIFICAR
109900*      LOS OPCIONALES PARA ESA CANDIDATA
110000*----------------------------------------------------------------
110100 700-CARGAR-TABLA-SLOTS SECTION.
110200     IF SLOT-TOTAL LESS THAN 300
110300         ADD 1 TO SLOT-TOTAL
110400         SET SLOT-IDX TO SLOT-TOTAL
110500         COMPUTE SLOT-MIN-INICIO (SLOT-IDX) = WKS-MIN-CURSOR
110600         COMPUTE SLOT-MIN-FIN (SLOT-IDX) =
110700                 WKS-MIN-CURSOR + WKS-DURACION-REUNION
110800         DIVIDE SLOT-MIN-INICIO (SLOT-IDX) BY 60
110900             GIVING SLOT-HI-HORA (SLOT-IDX)
111000             REMAINDER SLOT-HI-MINUTO (SLOT-IDX)
111100         DIVIDE SLOT-MIN-FIN (SLOT-IDX) BY 60
111200             GIVING SLOT-HF-HORA (SLOT-IDX)
111300             REMAINDER SLOT-HF-MINUTO (SLOT-IDX)
111400         MOVE ZERO TO SLOT-TOTAL-DISPONIBLE (SLOT-IDX)
111500         MOVE ZERO TO SLOT-TOTAL-NODISPONIBLE (SLOT-IDX)
111600         PERFORM 600-CLASIFICAR-OPCIONALES
111700         ADD 1 TO WKS-SLOTS-GENERADOS
111800     END-IF.
111900 700-CARGAR-TABLA-SLOTS-E. EXIT.
112000*
112100*----------------------------------------------------------------
112200* 600  CLASIFICAR LOS OPCIONALES COMO DISPONIBLE/NO DISPONIBLE
112300*      PARA LA CANDIDATA ACTUAL (SLOT-IDX)
112400*----------------------------------------------------------------
112500*AGN-0201 22/09/2015 RFMQ: SE EXPANDE LA VENTANA DE LA CANDIDATA
112600*         CON EL BUFFER (604) ANTES DE CLASIFICAR, PORQUE LA
112700*         REGLA DE NEGOCIO PIDE PROBAR TRASLAPE DE LOS OPCIONALES
112800*         CONTRA LA CANDIDATA YA EXPANDIDA, NO CONTRA LA CRUDA.
112900*
113000 600-CLASIFICAR-OPCIONALES SECTION.
113100     PERFORM 604-EXPANDIR-VENTANA-OPCIONAL
113200     PERFORM 601-CLASIFICAR-UN-OPCIONAL
113300         VARYING WKS-K FROM 1 BY 1
113400         UNTIL WKS-K GREATER THAN WKS-TOTAL-OPCIONALES.
113500 600-CLASIFICAR-OPCIONALES-E. EXIT.
113600*
113700*N17--> LA CANDIDATA SE EXPANDE IGUAL QUE 321-EXPANDIR-UNA-FRANJA
113800*       (RECORTADA A 00:00/23:59), PERO AQUI SOLO PARA PROBAR
113900*       TRASLAPE CONTRA LOS OPCIONALES (650) - WKS-BUF-MIN-INICIO/
114000*       FIN NUNCA SE COPIAN A SLOT-MIN-INICIO/FIN, QUE SE QUEDAN
114100*       SIN BUFFER PARA EL REPORTE Y PARA LA MALLA DE 550/551.
114200*
114300 604-EXPANDIR-VENTANA-OPCIONAL SECTION.
114400     COMPUTE WKS-BUF-CURSOR-S =
114500             SLOT-MIN-INICIO (SLOT-IDX) - WKS-MINUTOS-BUFFER
114600     IF WKS-BUF-CURSOR-S LESS THAN ZERO
114700         MOVE ZERO TO WKS-BUF-MIN-INICIO
114800     ELSE
114900         MOVE WKS-BUF-CURSOR-S TO WKS-BUF-MIN-INICIO
115000     END-IF
115100     COMPUTE WKS-BUF-MIN-FIN =
115200             SLOT-MIN-FIN (SLOT-IDX) + WKS-MINUTOS-BUFFER
115300     IF WKS-BUF-MIN-FIN GREATER THAN WKS-ULTIMO-MIN-DIA
115400         MOVE WKS-ULTIMO-MIN-DIA TO WKS-BUF-MIN-FIN
115500     END-IF.
115600 604-EXPANDIR-VENTANA-OPCIONAL-E. EXIT.
115700*
115800*N11--> UN OPCIONAL QUE NO APARECE EN EL CALENDARIO SE CONSIDERA
115900*       LIBRE DURANTE TODA LA JORNADA, POR REGLA DE NEGOCIO.
116000*
116100 601-CLASIFICAR-UN-OPCIONAL SECTION.
116200     MOVE WKS-NOMBRE-OPCIONAL (WKS-K) TO WKS-NOMBRE-TEMPORAL
116300     PERFORM 270-BUSCAR-PARTICIPANTE
116400     MOVE 'N' TO WKS-TRASLAPE-OPCIONAL
116500     IF WKS-HUBO-CAMBIO
116600         MOVE 'O' TO SCHD-IND-ROL (SCHD-PIDX)
116700         PERFORM 650-PRUEBA-TRASLAPE
116800             VARYING SCHD-FIDX FROM 1 BY 1
116900             UNTIL SCHD-FIDX
117000                GREATER THAN SCHD-TOTAL-FRANJAS (SCHD-PIDX)
117100                OR WKS-HAY-TRASLAPE
117200     END-IF
117300     IF WKS-HAY-TRASLAPE
117400         PERFORM 602-AGREGAR-NODISPONIBLE
117500     ELSE
117600         PERFORM 603-AGREGAR-DISPONIBLE
117700     END-IF.
117800 601-CLASIFICAR-UN-OPCIONAL-E. EXIT.
117900*
118000*N12--> PRUEBA DE TRASLAPE ESTRICTO: DOS FRANJAS SE CONSIDERAN
118100*       TRASLAPADAS SOLO SI REALMENTE COMPARTEN MINUTOS; FRANJAS
118200*       QUE SOLO SE TOCAN EN UN PUNTO (FIN = INICIO) NO CUENTAN
118300*       PARA LA DISPONIBILIDAD DE UN OPCIONAL. WKS-TRASLAPE-
118400*       OPCIONAL SE USA COMO BANDERA DE "YA SE ENCONTRO
118500*       TRASLAPE" PARA PODER SALIR DEL PERFORM SIN GO TO.
118600*AGN-0201 22/09/2015 RFMQ: SE PRUEBA CONTRA WKS-BUF-MIN-INICIO/
118700*         FIN (LA VENTANA YA EXPANDIDA POR 604), NO CONTRA
118800*         SLOT-MIN-INICIO/FIN CRUDOS - UN OPCIONAL OCUPADO SOLO
118900*         DENTRO DEL MARGEN DEL BUFFER TAMBIEN CUENTA COMO
119000*         TRASLAPE.
119100*
119200 650-PRUEBA-TRASLAPE SECTION.
119300     IF WKS-BUF-MIN-INICIO
119400             LESS THAN SCHD-FR-MIN-FIN (SCHD-PIDX SCHD-FIDX)
119500        AND WKS-BUF-MIN-FIN
119600             GREATER THAN SCHD-FR-MIN-INICIO (SCHD-PIDX SCHD-FIDX)
119700         SET WKS-HAY-TRASLAPE TO TRUE
119800     END-IF.
119900 650-PRUEBA-TRASLAPE-E. EXIT.
120000*
120100 602-AGREGAR-NODISPONIBLE SECTION.
120200     IF SLOT-TOTAL-NODISPONIBLE (SLOT-IDX) LESS THAN 50
120300         ADD 1 TO SLOT-TOTAL-NODISPONIBLE (SLOT-IDX)
120400         SET SLOT-NIDX TO SLOT-TOTAL-NODISPONIBLE (SLOT-IDX)
120500         MOVE WKS-NOMBRE-TEMPORAL
120600           TO SLOT-NODISPONIBLE (SLOT-IDX SLOT-NIDX)
120700     END-IF.
120800 602-AGREGAR-NODISPONIBLE-E. EXIT.
120900*
121000 603-AGREGAR-DISPONIBLE SECTION.
121100     IF SLOT-TOTAL-DISPONIBLE (SLOT-IDX) LESS THAN 50
121200         ADD 1 TO SLOT-TOTAL-DISPONIBLE (SLOT-IDX)
121300         SET SLOT-DIDX TO SLOT-TOTAL-DISPONIBLE (SLOT-IDX)
121400         MOVE WKS-NOMBRE-TEMPORAL
121500           TO SLOT-DISPONIBLE (SLOT-IDX SLOT-DIDX)
121600     END-IF.
121700 603-AGREGAR-DISPONIBLE-E. EXIT.
121800*
121900*----------------------------------------------------------------
122000* 800  ESCRIBIR EL ENCABEZADO DEL REPORTE
122100*----------------------------------------------------------------
122200 800-ESCRIBIR-ENCABEZADO SECTION.
122300     PERFORM 801-ORDENAR-NOMBRES
122400     MOVE SPACES TO WKS-LINEA-REPORTE
122500     STRING "REPORTE DE DISPONIBILIDAD - "
122600             WKS-FE-ANIO "/" WKS-FE-MES "/" WKS-FE-DIA
122700             DELIMITED BY SIZE INTO WKS-LR-TEXTO
122800     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
122900     WRITE REG-RPTFILE
123000     MOVE WKS-TOTAL-ORDEN TO WKS-CONTADOR-EDITADO
123100     MOVE SPACES TO WKS-LINEA-REPORTE
123200     STRING "PARTICIPANTES (" WKS-CONTADOR-EDITADO ") : "
123300             DELIMITED BY SIZE INTO WKS-LR-TEXTO
123400     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
123500     WRITE REG-RPTFILE
123600     PERFORM 802-ESCRIBIR-UN-NOMBRE
123700         VARYING WKS-NIDX FROM 1 BY 1
123800         UNTIL WKS-NIDX GREATER THAN WKS-TOTAL-ORDEN
123900     MOVE SPACES TO WKS-LINEA-REPORTE
124000     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
124100     WRITE REG-RPTFILE.
124200 800-ESCRIBIR-ENCABEZADO-E. EXIT.
124300*
124400 802-ESCRIBIR-UN-NOMBRE SECTION.
124500     MOVE SPACES TO WKS-LINEA-REPORTE
124600     STRING "   - " WKS-NOMBRE-ORDEN (WKS-NIDX)
124700             DELIMITED BY SIZE INTO WKS-LR-TEXTO
124800     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
124900     WRITE REG-RPTFILE.
125000 802-ESCRIBIR-UN-NOMBRE-E. EXIT.
125100*
125200*N13--> ORDENAMIENTO POR BURBUJA DE LA LISTA DE PARTICIPANTES
125300*       AGRUPADOS DE CALFILE (SCHD-REPOSITORIO, ARMADA POR EL
125400*       PARRAFO 250), PARA EL ENCABEZADO DEL REPORTE. YA NO SE
125500*       USA LA SOLICITUD (SOLFILE) PARA ESTA LISTA.
125600*
125700 801-ORDENAR-NOMBRES SECTION.
125800     MOVE ZERO TO WKS-TOTAL-ORDEN
125900     PERFORM 803-COPIAR-UN-PARTICIPANTE
126000         VARYING SCHD-PIDX FROM 1 BY 1
126100         UNTIL SCHD-PIDX GREATER THAN SCHD-TOTAL-PARTICIPANTES
126200     MOVE 'S' TO WKS-CAMBIO-HECHO
126300     PERFORM 805-UNA-PASADA-NOMBRES
126400         UNTIL NOT WKS-HUBO-CAMBIO.
126500 801-ORDENAR-NOMBRES-E. EXIT.
126600*
126700 803-COPIAR-UN-PARTICIPANTE SECTION.
126800     ADD 1 TO WKS-TOTAL-ORDEN
126900     MOVE SCHD-NOMBRE (SCHD-PIDX)
127000       TO WKS-NOMBRE-ORDEN (WKS-TOTAL-ORDEN).
127100 803-COPIAR-UN-PARTICIPANTE-E. EXIT.
127200*
127300 805-UNA-PASADA-NOMBRES SECTION.
127400     MOVE 'N' TO WKS-CAMBIO-HECHO
127500     PERFORM 806-COMPARAR-PAR-DE-NOMBRES
127600         VARYING WKS-I FROM 1 BY 1
127700         UNTIL WKS-I GREATER THAN WKS-TOTAL-ORDEN - 1.
127800 805-UNA-PASADA-NOMBRES-E. EXIT.
127900*
128000 806-COMPARAR-PAR-DE-NOMBRES SECTION.
128100     SET WKS-NIDX TO WKS-I
128200     COMPUTE WKS-J = WKS-I + 1
128300     IF WKS-NOMBRE-ORDEN (WKS-NIDX) GREATER THAN
128400                    WKS-NOMBRE-ORDEN (WKS-J)
128500         MOVE WKS-NOMBRE-ORDEN (WKS-NIDX) TO WKS-NOMBRE-TEMPORAL
128600         MOVE WKS-NOMBRE-ORDEN (WKS-J)
128700           TO WKS-NOMBRE-ORDEN (WKS-NIDX)
128800         MOVE WKS-NOMBRE-TEMPORAL TO WKS-NOMBRE-ORDEN (WKS-J)
128900         MOVE 'S' TO WKS-CAMBIO-HECHO
129000     END-IF.
129100 806-COMPARAR-PAR-DE-NOMBRES-E. EXIT.
129200*
129300*----------------------------------------------------------------
129400* 820  ESCRIBIR UN RENGLON DE DETALLE (UNA CANDIDATA)
129500*----------------------------------------------------------------
129600*AGN-0197 14/07/2015 RFMQ: EL RENGLON DE DETALLE SE PARTIA EN
129700*         VARIOS RENGLONES DE REPORTE, UNO POR CADA OPCIONAL
129800*         DISPONIBLE/NO DISPONIBLE. AHORA VA TODO EN UN SOLO
129900*         RENGLON POR CANDIDATA, CON LAS DOS LISTAS ARMADAS POR
130000*         821/822 EN WKS-LR-DISPONIBLES/NODISPONIBLES (SEPARADAS
130100*         POR COMA) ANTES DE ESCRIBIR.
130200 820-ESCRIBIR-DETALLE SECTION.
130300     MOVE SPACES TO WKS-LR-DISPONIBLES
130400     MOVE SPACES TO WKS-LR-NODISPONIBLES
130500     MOVE 1 TO WKS-DISP-PTR
130600     MOVE 1 TO WKS-NODISP-PTR
130700     PERFORM 821-AGREGAR-UN-DISPONIBLE
130800         VARYING SLOT-DIDX FROM 1 BY 1
130900         UNTIL SLOT-DIDX
131000            GREATER THAN SLOT-TOTAL-DISPONIBLE (SLOT-IDX)
131100     PERFORM 822-AGREGAR-UN-NODISPONIBLE
131200         VARYING SLOT-NIDX FROM 1 BY 1
131300         UNTIL SLOT-NIDX
131400            GREATER THAN SLOT-TOTAL-NODISPONIBLE (SLOT-IDX)
131500     COMPUTE WKS-DISP-LARGO = WKS-DISP-PTR - 1
131600     COMPUTE WKS-NODISP-LARGO = WKS-NODISP-PTR - 1
131700     IF WKS-DISP-LARGO = ZERO
131800         MOVE "(NINGUNO)" TO WKS-LR-DISPONIBLES
131900         MOVE 9 TO WKS-DISP-LARGO
132000     END-IF
132100     IF WKS-NODISP-LARGO = ZERO
132200         MOVE "(NINGUNO)" TO WKS-LR-NODISPONIBLES
132300         MOVE 9 TO WKS-NODISP-LARGO
132400     END-IF
132500     MOVE SPACES TO WKS-LINEA-REPORTE
132600     STRING SLOT-HI-HORA (SLOT-IDX) ":" SLOT-HI-MINUTO (SLOT-IDX)
132700            " - " SLOT-HF-HORA (SLOT-IDX) ":"
132800            SLOT-HF-MINUTO (SLOT-IDX)
132900            "  DISPONIBLE: "
133000            WKS-LR-DISPONIBLES (1:WKS-DISP-LARGO)
133100            "  NO DISPONIBLE: "
133200            WKS-LR-NODISPONIBLES (1:WKS-NODISP-LARGO)
133300            DELIMITED BY SIZE INTO WKS-LR-TEXTO
133400     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
133500     WRITE REG-RPTFILE.
133600 820-ESCRIBIR-DETALLE-E. EXIT.
133700*
133800*N16--> ARMA LA LISTA DE OPCIONALES DISPONIBLES/NO-DISPONIBLES
133900*       DE LA CANDIDATA EN UN SOLO CAMPO, SEPARADA POR COMA, AL
134000*       VUELO CON STRING ... WITH POINTER (EL PUNTERO QUEDA EN LA
134100*       POSICION DEL SIGUIENTE CARACTER LIBRE). 823 QUITA EL
134200*       RELLENO DE CADA NOMBRE ANTES DE AGREGARLO, PARA NO
134300*       ARRASTRAR 100 BYTES DE ESPACIOS POR CADA OPCIONAL.
134400*
134500 821-AGREGAR-UN-DISPONIBLE SECTION.
134600     IF SLOT-DIDX GREATER THAN 1
134700         STRING ", " DELIMITED BY SIZE
134800             INTO WKS-LR-DISPONIBLES
134900             WITH POINTER WKS-DISP-PTR
135000     END-IF
135100     MOVE SLOT-DISPONIBLE (SLOT-IDX SLOT-DIDX) TO WKS-NOMBRE-TEMPORAL
135200     PERFORM 823-LARGO-DE-NOMBRE
135300     STRING WKS-NOMBRE-TEMPORAL (1:WKS-K) DELIMITED BY SIZE
135400         INTO WKS-LR-DISPONIBLES
135500         WITH POINTER WKS-DISP-PTR.
135600 821-AGREGAR-UN-DISPONIBLE-E. EXIT.
135700*
135800 822-AGREGAR-UN-NODISPONIBLE SECTION.
135900     IF SLOT-NIDX GREATER THAN 1
136000         STRING ", " DELIMITED BY SIZE
136100             INTO WKS-LR-NODISPONIBLES
136200             WITH POINTER WKS-NODISP-PTR
136300     END-IF
136400     MOVE SLOT-NODISPONIBLE (SLOT-IDX SLOT-NIDX) TO WKS-NOMBRE-TEMPORAL
136500     PERFORM 823-LARGO-DE-NOMBRE
136600     STRING WKS-NOMBRE-TEMPORAL (1:WKS-K) DELIMITED BY SIZE
136700         INTO WKS-LR-NODISPONIBLES
136800         WITH POINTER WKS-NODISP-PTR.
136900 822-AGREGAR-UN-NODISPONIBLE-E. EXIT.
137000*
137100 823-LARGO-DE-NOMBRE SECTION.
137200     MOVE 100 TO WKS-I
137300     PERFORM 153-RETROCEDER-UN-CARACTER
137400         UNTIL WKS-NOMBRE-TEMPORAL (WKS-I:1) NOT = SPACE
137500            OR WKS-I = 1
137600     IF WKS-I = 1 AND WKS-NOMBRE-TEMPORAL (1:1) = SPACE
137700         MOVE ZERO TO WKS-K
137800     ELSE
137900         MOVE WKS-I TO WKS-K
138000     END-IF.
138100 823-LARGO-DE-NOMBRE-E. EXIT.
138200*
138300*----------------------------------------------------------------
138400* 830  NO SE ENCONTRO NINGUNA CANDIDATA
138500*----------------------------------------------------------------
138600 830-SIN-SLOTS SECTION.
138700     MOVE SPACES TO WKS-LINEA-REPORTE
138800     MOVE MSG-SIN-SLOTS TO WKS-LR-TEXTO
138900     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
139000     WRITE REG-RPTFILE.
139100 830-SIN-SLOTS-E. EXIT.
139200*
139300*----------------------------------------------------------------
139400* 840  LA SOLICITUD NO PASO LA VALIDACION - SE RECHAZA
139500*----------------------------------------------------------------
139600 840-ESCRIBIR-RECHAZO SECTION.
139700     MOVE SPACES TO WKS-LINEA-REPORTE
139800     STRING "SOLICITUD RECHAZADA - VER MENSAJES DE CONSOLA"
139900             DELIMITED BY SIZE INTO WKS-LR-TEXTO
140000     MOVE WKS-LINEA-REPORTE TO REG-RPTFILE
140100     WRITE REG-RPTFILE.
140200 840-ESCRIBIR-RECHAZO-E. EXIT.
140300*
140400*----------------------------------------------------------------
140500* 900  ESTADISTICAS DE FIN DE CORRIDA
140600*----------------------------------------------------------------
140700 900-ESTADISTICAS SECTION.
140800     MOVE SCHD-TOTAL-PARTICIPANTES TO WKS-PARTICIPANTES-TOTAL
140900     DISPLAY "==============================================="
141000                                  UPON CONSOLE
141100     DISPLAY "   ESTADISTICAS DE LA CORRIDA - AGN1B001        "
141200                                  UPON CONSOLE
141300     DISPLAY " RENGLONES LEIDOS DE CALFILE   : "
141400              WKS-LINEAS-LEIDAS-CAL UPON CONSOLE
141500     DISPLAY " RENGLONES LEIDOS DE BLKFILE    : "
141600              WKS-LINEAS-LEIDAS-BLK UPON CONSOLE
141700     DISPLAY " PARTICIPANTES EN EL CALENDARIO : "
141800              WKS-PARTICIPANTES-TOTAL UPON CONSOLE
141900     DISPLAY " CANDIDATAS GENERADAS           : "
142000              WKS-SLOTS-GENERADOS UPON CONSOLE
142100     DISPLAY "==============================================="
142200                                  UPON CONSOLE.
142300 900-ESTADISTICAS-E. EXIT.
142400*
142500*----------------------------------------------------------------
142600* 950  CIERRE DE ARCHIVOS
142700*----------------------------------------------------------------
142800 950-CERRAR-ARCHIVOS SECTION.
142900     CLOSE CALFILE
143000     CLOSE BLKFILE
143100     CLOSE SOLFILE
143200     CLOSE RPTFILE.
143300 950-CERRAR-ARCHIVOS-E. EXIT.
