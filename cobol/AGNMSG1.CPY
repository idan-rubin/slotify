000100******************************************************************
000200* AGNMSG1  -  TEXTOS DE MENSAJES DE CONSOLA Y DE RECHAZO        *
000300******************************************************************
000400 01  MSG-TEXTOS.
000500     05  MSG-ERROR-APERTURA          PIC X(60) VALUE
000600         'ERROR AL ABRIR UNO O MAS ARCHIVOS DEL LOTE'.
000700     05  MSG-LINEA-MUY-LARGA         PIC X(60) VALUE
000800         'RENGLON EXCEDE LOS 2000 CARACTERES PERMITIDOS'.
000900     05  MSG-DEMASIADOS-RENGLONES    PIC X(60) VALUE
001000         'EL ARCHIVO EXCEDE LOS 10000 RENGLONES PERMITIDOS'.
001100     05  MSG-COLUMNAS-INVALIDAS      PIC X(60) VALUE
001200         'RENGLON MAL FORMADO, NUMERO DE COLUMNAS INVALIDO'.
001300     05  MSG-PARTICIPANTE-INVALIDO   PIC X(60) VALUE
001400         'NOMBRE DE PARTICIPANTE VACIO O DEMASIADO LARGO'.
001500     05  MSG-ASUNTO-INVALIDO         PIC X(60) VALUE
001600         'ASUNTO DEMASIADO LARGO (MAXIMO 500 CARACTERES)'.
001700     05  MSG-HORA-INVALIDA           PIC X(60) VALUE
001800         'HORA NO VALIDA, SE ESPERA FORMATO H:MM O HH:MM'.
001900     05  MSG-FIN-NO-MAYOR            PIC X(60) VALUE
002000         'LA HORA FIN DEBE SER ESTRICTAMENTE MAYOR QUE INICIO'.
002100     05  MSG-MIN-REQUERIDOS          PIC X(60) VALUE
002200         'SE NECESITAN AL MENOS 2 PARTICIPANTES REQUERIDOS'.
002300     05  MSG-DURACION-INVALIDA       PIC X(60) VALUE
002400         'LA DURACION DE LA REUNION DEBE SER MAYOR A CERO'.
002500     05  MSG-BUFFER-NEGATIVO         PIC X(60) VALUE
002600         'EL BUFFER EN MINUTOS NO PUEDE SER NEGATIVO'.
002700     05  MSG-PARTICIPANTE-NO-EXISTE  PIC X(60) VALUE
002800         'PARTICIPANTE REQUERIDO NO EXISTE EN EL CALENDARIO'.
002900     05  MSG-SIN-SLOTS               PIC X(60) VALUE
003000         'NO SE ENCONTRARON CANDIDATAS'.
003100     05  FILLER                      PIC X(12).
