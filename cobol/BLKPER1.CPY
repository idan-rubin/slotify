000100******************************************************************
000200* BLKPER1  -  PERIODOS DE BLACKOUT (VETADOS PARA TODA LA ORG.)  *
000300* RENGLON VALIDADO DE BLKFILE Y TABLA PLANA EN ORDEN DE ARCHIVO.*
000400* BLKFILE ES OPCIONAL; SI NO EXISTE, BLKP-TOTAL QUEDA EN CERO   *
000500* (VER PARRAFO 160 DE AGN1B001).                                *
000600******************************************************************
000700 01  BLKP-RENGLON-ACTUAL.
000800     05  BLKP-HORA-INICIO.
000900         10  BLKP-HI-HORA            PIC 9(02).
001000         10  BLKP-HI-MINUTO          PIC 9(02).
001100     05  BLKP-HORA-INICIO-NUM REDEFINES BLKP-HORA-INICIO
001200                                      PIC 9(04).
001300     05  BLKP-HORA-FIN.
001400         10  BLKP-HF-HORA            PIC 9(02).
001500         10  BLKP-HF-MINUTO          PIC 9(02).
001600     05  BLKP-MIN-INICIO             PIC 9(04) COMP.
001700     05  BLKP-MIN-FIN                PIC 9(04) COMP.
001800     05  BLKP-NUMERO-RENGLON         PIC 9(05) COMP.
001900     05  FILLER                      PIC X(09).
002000*
002100*    TABLA DE BLACKOUT, EN ORDEN DE ARCHIVO, SIN FUSIONAR -
002200*    SE FUSIONA JUNTO CON LO OCUPADO DE LOS REQUERIDOS EN EL
002300*    PARRAFO 420/300 DE AGN1B001.
002400*
002500 01  BLKP-TABLA.
002600     05  BLKP-TOTAL                  PIC 9(04) COMP VALUE ZERO.
002700     05  BLKP-PERIODO OCCURS 0 TO 2000 TIMES
002800                     DEPENDING ON BLKP-TOTAL
002900                     INDEXED BY BLKP-IDX.
003000         10  BLKP-PE-MIN-INICIO      PIC 9(04) COMP.
003100         10  BLKP-PE-MIN-FIN         PIC 9(04) COMP.
003200         10  FILLER                  PIC X(04).
